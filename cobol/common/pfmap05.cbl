000100*****************************************************************
000200*                                                               *
000300*             Amount Validation & Conversion                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PFMAP05.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           09/14/1981.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1981-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Parses a dollars-and-cents amount keyed
001900*                        as plain text (an optional decimal point,
002000*                        up to 7 integer digits and up to 2
002100*                        decimal digits) into a packed numeric
002200*                        amount, a character at a time - no
002300*                        intrinsic FUNCTION, and no REDEFINES of
002400*                        the raw text as unedited numeric, which
002500*                        only works when every digit position is
002600*                        filled and there is no decimal point.
002700*
002800*                        Re-worked from the payroll side's MAPS05,
002900*                        which parsed the rate text keyed by hand
003000*                        on a weekly time card the same way.
003100*
003200*    VERSION.            2.00.
003300*
003400*    CALLED MODULES.     None.
003500*
003600*    FUNCTIONS USED.     None.
003700*
003800*    FILES USED.         None.
003900*
004000*    ERROR MESSAGES USED.  None - bad amount signalled via
004100*                          PFmap05-Valid = "N" only.
004200*
004300* CHANGES:
004400* 09/14/1981 jds - 1.00 Created for payroll as MAPS05 - parses the
004500*                       pay-rate text keyed by hand on the time
004600*                       card (dollars and cents, e.g. 12.50) into
004700*                       a packed amount, in place of the unedited-
004800*                       numeric redefine that rejected every rate
004900*                       with a decimal point.                     PY014
005000* 03/19/1986 vbc        Re-keyed the reject path to leave the
005100*                       message text to the calling program,
005200*                       matching the rest of the MAPSnn family.
005300* 10/28/1998 vbc - 1.01 Y2K review - no date fields in this
005400*                       module, no change required, logged.
005500* 01/29/2009 vbc        Widened the integer part to seven digits
005600*                       ahead of larger non-payroll amounts this
005700*                       module was starting to be asked to parse.
005800* 08/10/2026 vbc - 2.00 Re-worked off MAPS05 for the Personal
005900*                       Finance suite - takes the UNSTRING'd CSV
006000*                       amount column instead of a time-card rate
006100*                       field, same hand-rolled digit-by-digit
006200*                       parse, no intrinsic FUNCTION.             PF014
006300*
006400*****************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900 copy "envdiv.cob".
007000 INPUT-OUTPUT            SECTION.
007100*
007200 DATA                    DIVISION.
007300*================================
007400 FILE SECTION.
007500 WORKING-STORAGE SECTION.
007600*-------------------------
007700*
007800 01  WS-Text                   pic x(12).
007810 01  WS-Text-Ar  redefines  WS-Text.
007820     03  WS-Text-Char          pic x  occurs 12.
007830*                                     char-array
007840*                                     view, spare for a future
007850*                                     character-class table
007860*                                     search in place of the
007870*                                     position-by-position scan.
007900 01  WS-Text-Len               pic 99     comp.
008000 01  WS-Dot-Pos                pic 99     comp.
008100 01  WS-Scan-Pos               pic 99     comp.
008200*
008300 01  WS-Int-Start              pic 99     comp.
008400 01  WS-Int-End                pic 99     comp.
008500 01  WS-Int-Len                pic 99     comp.
008600 01  WS-Dec-Start              pic 99     comp.
008700 01  WS-Dec-End                pic 99     comp.
008800 01  WS-Dec-Len                pic 99     comp.
008900*
009000 01  WS-All-Digits-Ok          pic x      value "Y".
009100     88  WS-Digits-Are-Ok            value "Y".
009200*
009300 01  WS-One-Digit              pic x.
009400*
009500 01  WS-Amount-Build.
009600     03  WS-Build-Int          pic 9(7).
009700     03  WS-Build-Dec          pic 99.
009800 01  WS-Amount-Value  redefines  WS-Amount-Build
009900                       pic 9(7)v99.
009910 01  WS-Amount-Unsigned  redefines  WS-Amount-Build
009920                       pic 9(9).
009930*                                     unscaled
009940*                                     digit-string view, spare
009950*                                     for a future edited-amount
009960*                                     display line.
010000*
010100 LINKAGE SECTION.
010200*---------------
010300*
010400 01  PFmap05-WS.
010500     03  A-Amount-Text         pic x(12).
010600     03  PFmap05-Valid         pic x.
010700*                                     "Y" or "N".
010800     03  A-Amount-Out          pic s9(7)v99  comp-3.
010810 01  PFmap05-WS-Bytes  redefines  PFmap05-WS.
010820     03  PFmap05-Byte          pic x  occurs 18.
010830*                                     byte
010840*                                     view of the whole linkage
010850*                                     block, spare for a future
010860*                                     single-move into a log
010870*                                     line.
010900*
011000 PROCEDURE DIVISION  USING  PFmap05-WS.
011100*=====================================
011200*
011300 AA000-Main.
011400     move     "N"     to  PFmap05-Valid.
011500     move     zero    to  A-Amount-Out.
011600     move     A-Amount-Text  to  WS-Text.
011700     move     zero    to  WS-Build-Int  WS-Build-Dec.
011800     move     "Y"     to  WS-All-Digits-Ok.
011900*
012000     perform  AA010-Find-Text-Len.
012100     if       WS-Text-Len  =  zero
012200              go to  AA000-Exit.
012300*
012400     perform  AA020-Find-Dot.
012500     perform  AA030-Set-Part-Bounds.
012600*
012700     if       WS-Int-End  <  WS-Int-Start
012800              go to  AA000-Exit.
012900     compute  WS-Int-Len  =  WS-Int-End - WS-Int-Start + 1.
013000     if       WS-Int-Len  >  7
013100              go to  AA000-Exit.
013200     if       WS-Dec-Len  >  2
013300              go to  AA000-Exit.
013400*
013500     perform  AA040-Accumulate-Integer
013600              varying  WS-Scan-Pos  from  WS-Int-Start  by  1
013700              until    WS-Scan-Pos  >  WS-Int-End  or
013800                       not  WS-Digits-Are-Ok.
013900     if       not  WS-Digits-Are-Ok
014000              go to  AA000-Exit.
014100*
014200     if       WS-Dec-Len  =  zero
014300              go to  AA000-Store.
014400*
014500     perform  AA050-Accumulate-Decimal
014600              varying  WS-Scan-Pos  from  WS-Dec-Start  by  1
014700              until    WS-Scan-Pos  >  WS-Dec-End  or
014800                       not  WS-Digits-Are-Ok.
014900     if       not  WS-Digits-Are-Ok
015000              go to  AA000-Exit.
015100     if       WS-Dec-Len  =  1
015200              compute  WS-Build-Dec  =  WS-Build-Dec * 10.
015300*
015400 AA000-Store.
015500     move     "Y"              to  PFmap05-Valid.
015600     move     WS-Amount-Value  to  A-Amount-Out.
015700*
015800 AA000-Exit.
015900     goback.
016000*
016100 AA010-Find-Text-Len.
016200     move     12  to  WS-Text-Len.
016300     perform  AA011-Back-One-Space
016400              until  WS-Text-Len  =  zero  or
016500                     WS-Text (WS-Text-Len:1)  not  =  space.
016600*
016700 AA010-Exit.
016800     exit.
016900*
017000 AA011-Back-One-Space.
017100     subtract  1  from  WS-Text-Len.
017200*
017300 AA011-Exit.
017400     exit.
017500*
017600 AA020-Find-Dot.
017700     move     zero  to  WS-Dot-Pos.
017800     move     1     to  WS-Scan-Pos.
017900     perform  AA021-Check-One-Position
018000              until  WS-Dot-Pos  not  =  zero  or
018100                     WS-Scan-Pos  >  WS-Text-Len.
018200*
018300 AA020-Exit.
018400     exit.
018500*
018600 AA021-Check-One-Position.
018700     if       WS-Text (WS-Scan-Pos:1)  =  "."
018800              move  WS-Scan-Pos  to  WS-Dot-Pos
018900     else
019000              add   1  to  WS-Scan-Pos.
019100*
019200 AA021-Exit.
019300     exit.
019400*
019500 AA030-Set-Part-Bounds.
019600     move     1            to  WS-Int-Start.
019700     move     zero         to  WS-Dec-Start  WS-Dec-End  WS-Dec-Len.
019800     move     WS-Text-Len  to  WS-Int-End.
019900*
020000     if       WS-Dot-Pos  =  zero
020100              go to  AA030-Exit.
020200*
020300     compute  WS-Int-End    =  WS-Dot-Pos - 1.
020400     compute  WS-Dec-Start  =  WS-Dot-Pos + 1.
020500     move     WS-Text-Len    to  WS-Dec-End.
020600     if       WS-Dec-End  <  WS-Dec-Start
020700              move  zero  to  WS-Dec-Start  WS-Dec-End
020800              go to  AA030-Exit.
020900*
021000     compute  WS-Dec-Len  =  WS-Dec-End - WS-Dec-Start + 1.
021100*
021200 AA030-Exit.
021300     exit.
021400*
021500 AA040-Accumulate-Integer.
021600     move     WS-Text (WS-Scan-Pos:1)  to  WS-One-Digit.
021700     if       WS-One-Digit  not  numeric
021800              move  "N"  to  WS-All-Digits-Ok
021900              go to  AA040-Exit.
022000*
022100     compute  WS-Build-Int  =  WS-Build-Int * 10 + WS-One-Digit.
022200*
022300 AA040-Exit.
022400     exit.
022500*
022600 AA050-Accumulate-Decimal.
022700     move     WS-Text (WS-Scan-Pos:1)  to  WS-One-Digit.
022800     if       WS-One-Digit  not  numeric
022900              move  "N"  to  WS-All-Digits-Ok
023000              go to  AA050-Exit.
023100*
023200     compute  WS-Build-Dec  =  WS-Build-Dec * 10 + WS-One-Digit.
023300*
023400 AA050-Exit.
023500     exit.
