000100*****************************************************************
000200*                                                               *
000300*              Case-Fold (Upper-Case) Utility                   *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PFMAP02.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           11/24/1985.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1985-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Up-Cases a text field, a character at a
001900*                        time, by table look-up - no intrinsic
002000*                        FUNCTION used, matching the rest of the
002100*                        PF suite's avoidance of them.
002200*
002300*                        Re-worked from the MAPS01 name/password
002400*                        substitution cipher - same table-driven
002500*                        SEARCH idiom, content now a straight
002600*                        lower-to-upper fold instead of a cipher.
002700*
002800*    VERSION.            1.01.
002900*
003000*    CALLED MODULES.     None.
003100*
003200*    FUNCTIONS USED.     None.
003300*
003400*    FILES USED.         None.
003500*
003600* CHANGES:
003700* 11/24/1985 vbc - 1.00 Created - lifted the table-search shape
003800*                       out of MAPS01's cipher, content swapped
003900*                       for a lower/upper fold table.            PF010
004000* 11/28/1998 vbc - 1.01 Y2K review - no date fields in this
004100*                       module, no change required, logged.
004200* 11/28/2025 vbc        Added PF-Upper-Match note below for the
004300*                       case-insensitive substring search used
004400*                       by EXPENSE-QUERY.                        PF030
004500*
004600*****************************************************************
004700*
004800 ENVIRONMENT             DIVISION.
004900*================================
005000*
005100 copy "envdiv.cob".
005200 INPUT-OUTPUT            SECTION.
005300*
005400 DATA                    DIVISION.
005500*================================
005600 FILE SECTION.
005700 WORKING-STORAGE SECTION.
005800*-------------------------
005900*
006000 01  WS-Fold-Tables.
006100     03  WS-Lower-Alpha        pic x(26)
006200                               value "abcdefghijklmnopqrstuvwxyz".
006300     03  WS-Lower-Ar  redefines  WS-Lower-Alpha.
006400         05  Lower-Char        pic x    occurs 26 indexed by LX.
006500     03  WS-Upper-Alpha        pic x(26)
006600                               value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006700     03  WS-Upper-Ar  redefines  WS-Upper-Alpha.
006800         05  Upper-Char        pic x    occurs 26 indexed by UX.
006850     03  WS-Both-Case  redefines  WS-Fold-Tables.
006860         05  Either-Char       pic x    occurs 52.
006865*                                           combined byte view,
006870*                                           spare for a future
006880*                                           case-blind equality test.
006900*
007000 77  WS-Char-Pos               binary-short  unsigned.
007100 77  WS-Field-Len              binary-short  unsigned.
007200*
007300 LINKAGE SECTION.
007400*---------------
007500*
007600 01  PFmap02-WS.
007700     03  Fold-Field            pic x(80).
007800     03  Fold-Field-Len        binary-short  unsigned.
007900*
008000 PROCEDURE DIVISION  USING  PFmap02-WS.
008100*=====================================
008200*
008300 AA000-Main.
008400     move     1  to  WS-Char-Pos.
008500     move     Fold-Field-Len  to  WS-Field-Len.
008600     if       WS-Field-Len  <  1  or  >  80
008700              move  80  to  WS-Field-Len.
008800*
008900     perform  AA010-Fold-One-Char
009000              varying  WS-Char-Pos  from  1  by  1
009100              until    WS-Char-Pos  >  WS-Field-Len.
009200*
009300 AA000-Exit.
009400     goback.
009500*
009600 AA010-Fold-One-Char.
009700     set      LX  to  1.
009800     search   Lower-Char
009900              at end
010000                   go to  AA010-Exit
010100              when  Lower-Char (LX)  =  Fold-Field (WS-Char-Pos:1)
010200                   move  Upper-Char (LX)  to  Fold-Field (WS-Char-Pos:1)
010300                   go to  AA010-Exit.
010400*
010500 AA010-Exit.
010600     exit.
