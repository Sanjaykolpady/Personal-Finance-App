000100*****************************************************************
000200*                                                               *
000300*                Date Validation & Conversion                   *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PFMAP04.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           10/31/1982.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1982-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Validates an external date of the form
001900                         CCYY-MM-DD (the form the Expense and
002000                         Budget masters keep on file) and returns
002100                         the CCYY-MM month key alongside it.
002200*
002300*                        Re-worked from the payroll side's MAPS04,
002400*                        which did this with intrinsic FUNCTIONs
002500*                        (TEST-DATE-YYYYMMDD / INTEGER-OF-DATE).
002600*                        Those came in with the GnuCOBOL migration
002700*                        and are newer than this shop's working
002800*                        practice, so the calendar and leap-year
002900*                        arithmetic below is done by hand instead,
003000*                        same as the original CIS COBOL MAPS04.
003100*
003200*    VERSION.            2.00.
003300*
003400*    CALLED MODULES.     None.
003500*
003600*    FUNCTIONS USED.     None.
003700*
003800*    FILES USED.         None.
003900*
004000*    ERROR MESSAGES USED.  None - bad date signalled via
004100*                          PFmap04-Valid = "N" only.
004200*
004300* CHANGES:
004400* 10/31/1982 vbc - 1.00 Created for payroll as MAPS04.
004500* 02/05/2002 vbc - 1.01 Converted to year 2k using ccyy-mm-dd.
004600* 01/29/2009 vbc - 2.00 Re-worked off MAPS04 for the Personal
004700*                       Finance suite - takes CCYY-MM-DD text
004800*                       instead of UK dd/mm/ccyy, drops intrinsic
004900*                       FUNCTIONs, hand-rolled leap-year test.  PF011
005000* 12/01/2025 vbc        Added PF-Param-Month 7-byte check for the
005100*                       budget/analysis programs.                PF012
005200*
005300*****************************************************************
005400*
005500 ENVIRONMENT             DIVISION.
005600*================================
005700*
005800 copy "envdiv.cob".
005900 INPUT-OUTPUT            SECTION.
006000*
006100 DATA                    DIVISION.
006200*================================
006300 FILE SECTION.
006400 WORKING-STORAGE SECTION.
006500*-------------------------
006600*
006700 01  WS-Date-Fields.
006800     03  WS-CCYY               pic 9(4).
006900     03  WS-MM                 pic 99.
007000     03  WS-DD                 pic 99.
007100     03  WS-Days-In-Month      pic 99       comp.
007200     03  WS-Leap-Flag          pic x        value "N".
007300         88  WS-Is-Leap-Year        value "Y".
007400*
007500 01  WS-Days-Table.
007600     03  WS-Days-Entry         pic 99  comp  occurs 12
007700                               values 31 28 31 30 31 30
007800                                      31 31 30 31 30 31.
007900*
008000 77  WS-Century-Rem            pic 99       comp.
008100 77  WS-Year-Rem4              pic 9        comp.
008200 77  WS-Year-Rem100            pic 99       comp.
008300*
008400 LINKAGE SECTION.
008500*---------------
008600*
008700 01  PFmap04-WS.
008800     03  A-Date                pic x(10).
008900     03  A-Date-Parts  redefines  A-Date.
009000         05  A-CCYY            pic 9(4).
009100         05  filler            pic x.
009200         05  A-MM              pic 99.
009300         05  filler            pic x.
009400         05  A-DD              pic 99.
009500     03  PFmap04-Valid         pic x.
009550*                                     "Y" or "N".
009600     03  A-Month-Key           pic x(7).
009650*                                     CCYY-MM out.
009700*
009800 PROCEDURE DIVISION  USING  PFmap04-WS.
009900*=====================================
010000*
010100 AA000-Main.
010200     move     "N"  to  PFmap04-Valid.
010300     move     spaces  to  A-Month-Key.
010400*
010500     if       A-Date (5:1)  not = "-"  or
010600              A-Date (8:1)  not = "-"
010700              go to  AA000-Exit.
010800*
010900     if       A-CCYY  not numeric  or
011000              A-MM    not numeric  or
011100              A-DD    not numeric
011200              go to  AA000-Exit.
011300*
011400     if       A-MM  <  01  or  >  12
011500              go to  AA000-Exit.
011600*
011700     move     A-CCYY  to  WS-CCYY.
011800     move     A-MM    to  WS-MM.
011900     move     A-DD    to  WS-DD.
012000     perform  AA010-Set-Leap-Flag.
012100*
012200     move     WS-Days-Entry (WS-MM)  to  WS-Days-In-Month.
012300     if       WS-MM  =  2  and  WS-Is-Leap-Year
012400              add  1  to  WS-Days-In-Month.
012500*
012600     if       WS-DD  <  01  or  >  WS-Days-In-Month
012700              go to  AA000-Exit.
012800*
012900     move     "Y"         to  PFmap04-Valid.
013000     move     A-CCYY      to  A-Month-Key (1:4).
013100     move     "-"         to  A-Month-Key (5:1).
013200     move     A-MM        to  A-Month-Key (6:2).
013300*
013400 AA000-Exit.
013500     goback.
013600*
013700 AA010-Set-Leap-Flag.
013800     move     "N"  to  WS-Leap-Flag.
013900     divide   WS-CCYY  by     4  giving  WS-Century-Rem
014000                                  remainder  WS-Year-Rem4.
014100     if       WS-Year-Rem4  not = 0
014200              go to  AA010-Exit.
014300*
014400     divide   WS-CCYY  by   100  giving  WS-Century-Rem
014500                                  remainder  WS-Year-Rem100.
014600     if       WS-Year-Rem100  not = 0
014700              move  "Y"  to  WS-Leap-Flag
014800              go to  AA010-Exit.
014900*
015000     divide   WS-CCYY  by   400  giving  WS-Century-Rem
015100                                  remainder  WS-Year-Rem100.
015200     if       WS-Year-Rem100  =  0
015300              move  "Y"  to  WS-Leap-Flag.
015400*
015500 AA010-Exit.
015600     exit.
