000100* FD for the Expense Master - fixed sequential, 120 bytes.
000200*
000300* 24/11/25 vbc - Created.
000400*
000500 FD  PF-Expense-File
000600     LABEL RECORD STANDARD
000700     RECORD CONTAINS 120 CHARACTERS.
000800 copy "wspfexp.cob".
