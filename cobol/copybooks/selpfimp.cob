000100* SELECT clause for the delimited Import File - line sequential.
000200*
000300* 27/11/25 vbc - Created.
000400*
000500     SELECT  PF-Import-File
000600             ASSIGN TO "PFIMPRT"
000700             ORGANIZATION IS LINE SEQUENTIAL
000800             ACCESS MODE  IS SEQUENTIAL
000900             FILE STATUS  IS PF-Imp-Status.
