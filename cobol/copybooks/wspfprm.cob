000100*******************************************
000200*                                          *
000300*  Record Definition For PF Run Param File *
000400*     Uses RRN = 1 - one control card per   *
000500*     run, read by every PF0nn program      *
000600*                                          *
000700*  Replaces the interactive start-of-day    *
000800*  prompts py000 uses for payroll - this    *
000900*  suite runs unattended so the user-id,    *
001000*  month and per-unit options all come in   *
001100*  on this one card instead.                *
001200*******************************************
001300*  File size 100 bytes.
001400*
001500* 26/11/25 vbc - Created.
001600* 03/12/25 vbc - Added Bud-Id/Bud-Amount fields for pf040.
001700* 11/12/25 vbc - Added Skip/Limit windowing fields for pf030.
001800*
001900 01  PF-Run-Param-Record.
002000     03  PF-Param-User-Id      pic 9(6)      comp.
002100     03  PF-Param-Month        pic x(7).
002200*                                     CCYY-MM, may be blank.
002300     03  PF-Param-Action       pic x.
002400*                                     A,U,D,L,S for pf040 only.
002500     03  PF-Param-Category     pic x(20).
002600     03  PF-Param-Need-Flag    pic x.
002650*                                     N or W.
002700     03  PF-Param-Search-Term  pic x(40).
002800     03  PF-Param-Skip         pic 9(4)      comp.
002900     03  PF-Param-Limit        pic 9(4)      comp.
003000     03  PF-Param-Bud-Id       pic 9(6)      comp.
003100     03  PF-Param-Bud-Amount   pic s9(7)v99  comp-3.
003200     03  filler                pic x(14).
003300*
