000100* FD for the delimited Export File - line sequential, variable.
000200* Written with the header line first, same layout as IMPORT-FILE.
000300*
000400* 27/11/25 vbc - Created.
000500*
000600 FD  PF-Export-File
000700     RECORD IS VARYING IN SIZE FROM 1 TO 160 CHARACTERS
000800     DEPENDING ON PF-Xpt-Line-Len.
000900 01  PF-Export-Line            pic x(160).
