000100* SELECT clause for the delimited Export File - line sequential.
000200*
000300* 27/11/25 vbc - Created.
000400*
000500     SELECT  PF-Export-File
000600             ASSIGN TO "PFEXPRT"
000700             ORGANIZATION IS LINE SEQUENTIAL
000800             ACCESS MODE  IS SEQUENTIAL
000900             FILE STATUS  IS PF-Xpt-Status.
