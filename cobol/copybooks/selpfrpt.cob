000100* SELECT clause for the Analysis Report print file.
000200*
000300* 02/02/26 vbc - Created, taken from the shape of selprint.cob.
000400*
000500     SELECT  PF-Report-File
000600             ASSIGN TO "PFANLRP"
000700             ORGANIZATION IS SEQUENTIAL
000800             ACCESS MODE  IS SEQUENTIAL
000900             FILE STATUS  IS PF-Rpt-Status.
