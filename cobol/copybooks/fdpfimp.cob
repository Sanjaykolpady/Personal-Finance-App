000100* FD for the delimited Import File - line sequential, variable.
000200* Header line first: date,amount,category,merchant,note,need
000300*
000400* 27/11/25 vbc - Created.
000500*
000600 FD  PF-Import-File
000700     RECORD IS VARYING IN SIZE FROM 1 TO 160 CHARACTERS
000800     DEPENDING ON PF-Imp-Line-Len.
000900 01  PF-Import-Line            pic x(160).
