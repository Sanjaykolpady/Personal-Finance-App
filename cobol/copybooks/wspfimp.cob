000100*******************************************
000200*                                          *
000300*  Working Fields For One Parsed Import/    *
000400*    Export Row (comma-delimited line)      *
000500*     Header line is date,amount,category,  *
000600*     merchant,note,need                    *
000700*******************************************
000800*
001000* 27/11/25 vbc - Created.
001100* 04/12/25 vbc - Added Imp-Amount-Numeric redefine so the
001200*                UNSTRING'd text can be tested numeric before
001300*                it is moved into a comp-3 amount.
001350* 10/08/26 vbc - Removed Imp-Amount-Numeric/Imp-Amount-Digits -
001360*                the text UNSTRING leaves in this field carries a
001370*                decimal point and trailing spaces, so REDEFINEing
001380*                it as unedited numeric failed NOT NUMERIC on
001390*                every row with cents.  PF010 now calls PFMAP05
001395*                to parse Imp-Amount-Text instead.
001400*
001500 01  PF-Import-Row.
001600     03  Imp-Date-Text         pic x(10).
001700     03  Imp-Amount-Text       pic x(12).
002000     03  Imp-Category-Text     pic x(20).
002100     03  Imp-Merchant-Text     pic x(30).
002200     03  Imp-Note-Text         pic x(40).
002300     03  Imp-Need-Text         pic x(5).
002400     03  Imp-Fields-Found      pic 9         comp.
002500     03  filler                pic x(3).
