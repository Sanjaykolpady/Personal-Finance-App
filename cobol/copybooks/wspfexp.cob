000100*******************************************
000200*                                          *
000300*  Record Definition For Expense Master    *
000400*           File                           *
000500*     Uses Exp-Id as key                   *
000600*******************************************
000700*  File size 120 bytes.
000800*
000900* One row per purchase posted by the owning user.  Date is kept
001000*  as text CCYY-MM-DD so a plain sequential read sorted by date
001100*  is just a byte compare - no packed-date unpacking needed to
001200*  list or export in date order.
001300*
001400* 24/11/25 vbc - Created.
001500* 01/12/25 vbc - Added Exp-Date-Parts redefine for month-key work.
001600* 09/12/25 vbc - Need/Want 88-levels added, PF003.
001700*
001800 01  PF-Expense-Record.
001900     03  Exp-Id                pic 9(6)      comp.
002000     03  Exp-User-Id           pic 9(6)      comp.
002100     03  Exp-Date              pic x(10).
002200     03  Exp-Date-Parts  redefines  Exp-Date.
002300         05  Exp-Date-CCYY     pic x(4).
002400         05  filler            pic x.
002500         05  Exp-Date-MM       pic xx.
002600         05  filler            pic x.
002700         05  Exp-Date-DD       pic xx.
002800     03  Exp-Amount            pic s9(7)v99  comp-3.
002900     03  Exp-Category          pic x(20).
003000     03  Exp-Merchant          pic x(30).
003100     03  Exp-Note              pic x(40).
003200     03  Exp-Need-Flag         pic x.
003300         88  Exp-Is-Need              value "N".
003400         88  Exp-Is-Want              value "W".
003500     03  filler                pic x(6).
003600*
