000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Master     *
000400*     Uses Bud-Id as key                   *
000500*     Unique on Bud-User-Id + Bud-Category  *
000600*               + Bud-Month                *
000700*******************************************
000800*  File size 61 bytes.
000900*
001000* 25/11/25 vbc - Created.
001100* 02/12/25 vbc - Added Bud-Month-Parts redefine, matches the
001200*                expense master's date breakdown so both can
001300*                be compared a field at a time if ever needed.
001400*
001500 01  PF-Budget-Record.
001600     03  Bud-Id                pic 9(6)      comp.
001700     03  Bud-User-Id           pic 9(6)      comp.
001800     03  Bud-Category          pic x(20).
001900     03  Bud-Amount            pic s9(7)v99  comp-3.
002000     03  Bud-Month             pic x(7).
002100     03  Bud-Month-Parts  redefines  Bud-Month.
002200         05  Bud-Month-CCYY    pic x(4).
002300         05  filler            pic x.
002400         05  Bud-Month-MM      pic xx.
002500     03  filler                pic x(21).
002600*                                     expansion - per-category
002700*                                     rollover or alert fields
002800*                                     if ever wanted.
