000100* SELECT clause for the Expense Master - fixed sequential.
000200*
000300* 24/11/25 vbc - Created.
000400*
000500     SELECT  PF-Expense-File
000600             ASSIGN TO "EXPMAST"
000700             ORGANIZATION IS SEQUENTIAL
000800             ACCESS MODE  IS SEQUENTIAL
000900             FILE STATUS  IS PF-Exp-Status.
