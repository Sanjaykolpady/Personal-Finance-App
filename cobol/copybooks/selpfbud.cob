000100* SELECT clause for the Budget Master - fixed sequential.
000200*
000300* 25/11/25 vbc - Created.
000400*
000500     SELECT  PF-Budget-File
000600             ASSIGN TO "BUDMAST"
000700             ORGANIZATION IS SEQUENTIAL
000800             ACCESS MODE  IS SEQUENTIAL
000900             FILE STATUS  IS PF-Bud-Status.
