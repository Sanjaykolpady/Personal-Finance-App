000100* FD for the Run Param control card - fixed sequential, 100 bytes.
000200*
000300* 26/11/25 vbc - Created.
000400*
000500 FD  PF-Param-File
000600     LABEL RECORD STANDARD
000700     RECORD CONTAINS 100 CHARACTERS.
000800 copy "wspfprm.cob".
