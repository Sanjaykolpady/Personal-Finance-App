000100* FD for the Budget Master - fixed sequential, 61 bytes.
000200*
000300* 25/11/25 vbc - Created.
000400*
000500 FD  PF-Budget-File
000600     LABEL RECORD STANDARD
000700     RECORD CONTAINS 61 CHARACTERS.
000800 copy "wspfbud.cob".
