000100* SELECT clause for the Run Param control card - one record.
000200*
000300* 26/11/25 vbc - Created.
000400*
000500     SELECT  PF-Param-File
000600             ASSIGN TO "PFPARM"
000700             ORGANIZATION IS SEQUENTIAL
000800             ACCESS MODE  IS SEQUENTIAL
000900             FILE STATUS  IS PF-Prm-Status.
