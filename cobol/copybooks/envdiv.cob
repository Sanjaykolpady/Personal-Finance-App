000100*              ENVIRONMENT DIVISION COMMON ENTRIES
000200*              =============================
000300*
000400* Pulled in by every PF module so the CONFIGURATION SECTION does
000500* not have to be retyped program by program.  Follows the same
000600* idea as the payroll side's envdiv.cob, cut down to what a
000700* stand-alone batch suite (no screens, no menu chain) needs.
000800*
000900* 24/11/25 vbc - Created for Personal Finance batch suite.     PF001
001000*
001100 CONFIGURATION SECTION.
001200 SOURCE-COMPUTER.     IBM-370.
001300 OBJECT-COMPUTER.     IBM-370.
001400 SPECIAL-NAMES.
001500     C01 IS TOP-OF-FORM
001600     CLASS PF-NUMERIC-CLASS IS "0" THRU "9"
001700     CLASS PF-ALPHA-UPPER   IS "A" THRU "Z"
001800     CLASS PF-ALPHA-LOWER   IS "a" THRU "z"
001900     UPSI-0.
