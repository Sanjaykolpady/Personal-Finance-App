000100* FD for the Analysis Report print file - 132 columns, Report Writer.
000200*
000300* 02/02/26 vbc - Created.
000400*
000500 FD  PF-Report-File
000600     LABEL RECORD OMITTED
000700     RECORD CONTAINS 132 CHARACTERS
000800     REPORT IS PF-Analysis-Report.
