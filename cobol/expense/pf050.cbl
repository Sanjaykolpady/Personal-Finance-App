000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance   Monthly Analysis           *
000400*                 & Savings Suggestions Report                  *
000500*                                                               *
000600*            Uses RW (Report Writer for the print)              *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200 PROGRAM-ID.             PF050.
001300 AUTHOR.                 V B COEN.
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500 DATE-WRITTEN.           19/05/1990.
001600 DATE-COMPILED.
001700 SECURITY.               COPYRIGHT (C) 1990-2026, VINCENT BRYAN
001800                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001900                         PUBLIC LICENSE.  SEE FILE COPYING.
002000*
002100*    REMARKS.            One run = one user + one month.  Totals
002200*                        the month's spend by category and by
002300*                        merchant, splits want/need, flags any
002400*                        category over its budget, finds small
002500*                        recurring drains and statistical
002600*                        outliers, looks across ALL the user's
002700*                        history for recurring monthly charges,
002800*                        then ranks up to five savings
002900*                        suggestions and prints the lot.
003000*
003100*                        Re-worked from VACPRINT's Report Writer
003200*                        skeleton - the employee vacation detail
003300*                        group becomes one DETAIL group per
003400*                        analysis section below, each GENERATEd
003500*                        out of its own build-the-table pass.
003600*
003700*                        No SQRT is used anywhere - every
003800*                        std-dev test is re-cast as a squared
003900*                        comparison (x > y  =>  x*x > y*y  for
004000*                        y >= 0) since this suite permits no
004100*                        intrinsic functions.
004200*
004300*    VERSION.            2.01.
004400*
004500*    CALLED MODULES.     PF000  (run-param check).
004600*
004700*    FUNCTIONS USED.     None.
004800*
004900*    FILES USED.         PF-Param-File.   Run control card.
005000*                        PF-Expense-File. Expense Master.
005100*                        PF-Budget-File.  Budget Master.
005200*                        PF-Report-File.  Analysis Report (print).
005300*
005400*    ERROR MESSAGES USED.
005500*                        PF011  Run parameters rejected.
005600*
005700* CHANGES:
005800* 19/05/1990 vbc - 1.00 Created as PYCOSTAN, a departmental
005900*                       overtime cost analysis taken from the
006000*                       shape of VACPRINT's Report Writer
006100*                       skeleton - the vacation detail group
006200*                       becomes one analysis section per
006300*                       department below, each GENERATEd out of
006400*                       its own build-the-table pass.              PY050
006500* 14/11/1991 vbc        Added the squared-comparison std-dev
006600*                       test for an outlier overtime charge,
006700*                       re-cast from x > y to x*x > y*y since
006800*                       this shop's compiler carries no SQRT.
006900* 02/03/1994 jds        Added the recurring-charge scan across
007000*                       the whole year's history, picking up a
007100*                       shift premium paid every period that the
007200*                       month-by-month view alone missed.
007300* 28/10/1998 vbc - 1.01 Y2K review - the history scan's year
007400*                       compare re-pointed at the four-digit
007500*                       year already on the time card, no other
007600*                       change required.
007700* 09/09/2002 rgp        Ranking pass limited to the top five
007800*                       suggestions, replacing the unbounded
007900*                       list that used to run off the bottom of
008000*                       the report page on a busy department.
008100* 17/04/2007 vbc        Over-budget flag widened to compare
008200*                       against the department's revised limit
008300*                       mid-year, not just the limit on file at
008400*                       the start of the year.
008500* 02/02/2026 vbc - 2.00 Re-worked as PF050 for the Personal
008600*                       Finance suite - department/overtime
008700*                       becomes user/category spend, want/need
008800*                       split added, savings suggestions ranked
008900*                       the same way the old cost-analysis
009000*                       suggestions were.                          PF050
009100* 23/02/2026 jds - 2.01 Each suggestion carries a body message
009200*                       as well as a title and impact - SG-Title
009300*                       widened to match the record layout and
009400*                       SG-Body added, built in whole units by
009500*                       DD010-DD050 off the DD070/DD080 trim
009600*                       helpers.  The report still prints only
009700*                       rank/title/impact; the body is carried
009800*                       on the record for whoever reads it next.
009900*                                                                  PF051
010000*
010100*****************************************************************
010200*
010300 ENVIRONMENT             DIVISION.
010400*================================
010500*
010600 copy "envdiv.cob".
010700 INPUT-OUTPUT            SECTION.
010800 FILE-CONTROL.
010900*
011000 copy "selpfprm.cob".
011100 copy "selpfexp.cob".
011200 copy "selpfbud.cob".
011300 copy "selpfrpt.cob".
011400*
011500 DATA                    DIVISION.
011600*================================
011700 FILE SECTION.
011800*
011900 copy "fdpfprm.cob".
012000 copy "fdpfexp.cob".
012100 copy "fdpfbud.cob".
012200 copy "fdpfrpt.cob".
012300*
012400 WORKING-STORAGE SECTION.
012500*-------------------------
012600*
012700 77  Prog-Name                 pic x(15)  value "PF050 (2.01)".
012800*
012900 01  WS-Status-Fields.
013000     03  PF-Prm-Status         pic xx.
013100     03  PF-Exp-Status         pic xx.
013200     03  PF-Bud-Status         pic xx.
013300     03  PF-Rpt-Status         pic xx.
013400*
013500 01  WS-Valid-Row               pic x  value "Y".
013600     88  WS-Row-Is-Valid              value "Y".
013700*
013800*----------------------------------------------------------------
013900*    All of the user's expenses, every month - feeds both the
014000*    in-month analysis (after a filter pass) and the recurring-
014100*    charge scan (which needs every month).
014200*----------------------------------------------------------------
014300 01  WS-Expense-Table.
014400     03  WS-Expense-Entry  occurs  3000  times
014500                           indexed by  EXX.
014600         05  EX-Date           pic x(10).
014700         05  EX-Amount         pic s9(7)v99  comp-3.
014800         05  EX-Category       pic x(20).
014900         05  EX-Merchant       pic x(30).
015000         05  EX-Need-Flag      pic x.
015100 01  WS-Expense-Count          pic 9(6)  comp.
015200*
015300*----------------------------------------------------------------
015400*    Just the selected month's rows, copied out of the table
015500*    above - this is what sections 2-9 of the report are built
015600*    from.
015700*----------------------------------------------------------------
015800 01  WS-Month-Table.
015900     03  WS-Month-Entry  occurs  3000  times
016000                         indexed by  MXX.
016100         05  MO-Date           pic x(10).
016200         05  MO-Amount         pic s9(7)v99  comp-3.
016300         05  MO-Category       pic x(20).
016400         05  MO-Merchant       pic x(30).
016500         05  MO-Need-Flag      pic x.
016600 01  WS-Month-Count            pic 9(6)  comp.
016700*
016800 01  WS-Month-Total-Amt         pic s9(7)v99  comp-3.
016900 01  WS-Need-Total-Amt          pic s9(7)v99  comp-3.
017000 01  WS-Want-Total-Amt          pic s9(7)v99  comp-3.
017100*
017200*----------------------------------------------------------------
017300*    Section 3 - category totals.
017400*----------------------------------------------------------------
017500 01  WS-Cat-Table.
017600     03  WS-Cat-Entry  occurs  50  times
017700                       indexed by  CXX.
017800         05  CT-Name           pic x(20).
017900         05  CT-Amount         pic s9(7)v99  comp-3.
018000 01  WS-Cat-Count              pic 9(4)  comp.
018100 01  WS-One-Cat.
018200     03  O1-Name               pic x(20).
018300     03  O1-Amount             pic s9(7)v99  comp-3.
018400 01  WS-One-Cat-Bytes  redefines  WS-One-Cat
018500                       pic x(25).
018600*
018700*----------------------------------------------------------------
018800*    Section 4 - top merchant totals.
018900*----------------------------------------------------------------
019000 01  WS-Mer-Table.
019100     03  WS-Mer-Entry  occurs  500  times
019200                       indexed by  MRX.
019300         05  MT-Name           pic x(30).
019400         05  MT-Amount         pic s9(7)v99  comp-3.
019500 01  WS-Mer-Count              pic 9(4)  comp.
019600 01  WS-One-Mer.
019700     03  O2-Name               pic x(30).
019800     03  O2-Amount             pic s9(7)v99  comp-3.
019900 01  WS-One-Mer-Bytes  redefines  WS-One-Mer
020000                       pic x(35).
020100*
020200*----------------------------------------------------------------
020300*    Budgets for this user and month - a lookup table for the
020400*    budget flags below, not printed itself.
020500*----------------------------------------------------------------
020600 01  WS-Budget-Work.
020700     03  WS-Budget-Entry  occurs  100  times
020800                          indexed by  BWX.
020900         05  BW-Category       pic x(20).
021000         05  BW-Amount         pic s9(7)v99  comp-3.
021100 01  WS-Budget-Work-Count      pic 9(4)  comp.
021200*
021300*----------------------------------------------------------------
021400*    Section 6 - budget flags (spent over budget).
021500*----------------------------------------------------------------
021600 01  WS-Flag-Table.
021700     03  WS-Flag-Entry  occurs  50  times
021800                        indexed by  FLX.
021900         05  FL-Category       pic x(20).
022000         05  FL-Spent          pic s9(7)v99  comp-3.
022100         05  FL-Budget         pic s9(7)v99  comp-3.
022200         05  FL-Over           pic s9(7)v99  comp-3.
022300 01  WS-Flag-Count             pic 9(4)  comp.
022400 01  WS-One-Flag.
022500     03  O3-Category           pic x(20).
022600     03  O3-Spent              pic s9(7)v99  comp-3.
022700     03  O3-Budget             pic s9(7)v99  comp-3.
022800     03  O3-Over               pic s9(7)v99  comp-3.
022900 01  WS-One-Flag-Bytes  redefines  WS-One-Flag
023000                        pic x(35).
023100*
023200*----------------------------------------------------------------
023300*    Section 7 - small drains (frequent sub-200 want spends).
023400*----------------------------------------------------------------
023500 01  WS-Drain-Table.
023600     03  WS-Drain-Entry  occurs  200  times
023700                         indexed by  DRX.
023800         05  DR-Merchant       pic x(30).
023900         05  DR-Count          pic 9(4)      comp.
024000 01  WS-Drain-Count            pic 9(4)  comp.
024100 01  WS-One-Drain.
024200     03  O4-Merchant           pic x(30).
024300     03  O4-Count              pic 9(4)      comp.
024400 01  WS-One-Drain-Bytes  redefines  WS-One-Drain
024500                         pic x(34).
024600*
024700*----------------------------------------------------------------
024800*    Section 8 - outliers.  No sort called for, so no swap
024900*    buffer is needed for this one.
025000*----------------------------------------------------------------
025100 01  WS-Outlier-Table.
025200     03  WS-Outlier-Entry  occurs  500  times
025300                           indexed by  OUX.
025400         05  OU-Date           pic x(10).
025500         05  OU-Merchant       pic x(30).
025600         05  OU-Category       pic x(20).
025700         05  OU-Amount         pic s9(7)v99  comp-3.
025800 01  WS-Outlier-Count          pic 9(4)  comp.
025900*
026000*----------------------------------------------------------------
026100*    Working area for the per-category mean / variance pass.
026200*----------------------------------------------------------------
026300 01  WS-Cat-Work.
026400     03  WS-Cat-Stat-Count     pic 9(4)      comp.
026500     03  WS-Cat-Stat-Sum       pic s9(9)v99  comp-3.
026600     03  WS-Cat-Stat-Mean      pic s9(7)v99  comp-3.
026700     03  WS-Cat-Stat-DevSq-Sum pic s9(11)v99 comp-3.
026800     03  WS-Cat-Stat-Variance  pic s9(9)v99  comp-3.
026900     03  WS-Cat-Stat-Dev       pic s9(7)v99  comp-3.
027000     03  WS-Cat-Stat-DevSq     pic s9(9)v99  comp-3.
027100     03  WS-Cat-Stat-4Var      pic s9(9)v99  comp-3.
027200*
027300*----------------------------------------------------------------
027400*    Merchant/month totals, ALL months - feeds recurring-detect.
027500*----------------------------------------------------------------
027600 01  WS-MerMonth-Table.
027700     03  WS-MerMonth-Entry  occurs  2000  times
027800                            indexed by  MMX.
027900         05  MM-Merchant       pic x(30).
028000         05  MM-Month          pic x(7).
028100         05  MM-Amount         pic s9(7)v99  comp-3.
028200 01  WS-MerMonth-Count         pic 9(4)  comp.
028300*
028400 01  WS-Distinct-Mer-Table.
028500     03  WS-Distinct-Mer-Entry  occurs  500  times
028600                                indexed by  DMX.
028700         05  DM-Merchant       pic x(30).
028800 01  WS-Distinct-Mer-Count     pic 9(4)  comp.
028900*
029000*----------------------------------------------------------------
029100*    Section 9 - recurring charges.
029200*----------------------------------------------------------------
029300 01  WS-Recurring-Table.
029400     03  WS-Recurring-Entry  occurs  500  times
029500                             indexed by  RCX.
029600         05  RC-Merchant       pic x(30).
029700         05  RC-Mean           pic s9(7)v99  comp-3.
029800         05  RC-Months         pic 9(4)      comp.
029900 01  WS-Recurring-Count        pic 9(4)  comp.
030000 01  WS-One-Recur.
030100     03  O5-Merchant           pic x(30).
030200     03  O5-Mean               pic s9(7)v99  comp-3.
030300     03  O5-Months             pic 9(4)      comp.
030400 01  WS-One-Recur-Bytes  redefines  WS-One-Recur
030500                         pic x(39).
030600*
030700*----------------------------------------------------------------
030800*    Working area for the per-merchant mean / variance pass.
030900*----------------------------------------------------------------
031000 01  WS-Mer-Stat-Work.
031100     03  WS-Mer-Stat-Count     pic 9(4)      comp.
031200     03  WS-Mer-Stat-Sum       pic s9(9)v99  comp-3.
031300     03  WS-Mer-Stat-Mean      pic s9(7)v99  comp-3.
031400     03  WS-Mer-Stat-DevSq-Sum pic s9(11)v99 comp-3.
031500     03  WS-Mer-Stat-Variance  pic s9(9)v99  comp-3.
031600     03  WS-Mer-Stat-Dev       pic s9(7)v99  comp-3.
031700     03  WS-Mer-Stat-DevSq     pic s9(9)v99  comp-3.
031800     03  WS-Mer-Stat-Limit     pic s9(9)v99  comp-3.
031900*
032000*----------------------------------------------------------------
032100*    Section 10 - savings suggestions.
032200*----------------------------------------------------------------
032300 01  WS-Suggestion-Table.
032400     03  WS-Suggestion-Entry  occurs  5  times
032500                              indexed by  SGX.
032600         05  SG-Title          pic x(60).
032700         05  SG-Body           pic x(200).
032800         05  SG-Impact         pic s9(7)v99  comp-3.
032900 01  WS-Suggestion-Count       pic 9(4)  comp.
033000 01  WS-One-Sugg.
033100     03  O6-Title              pic x(60).
033200     03  O6-Body               pic x(200).
033300     03  O6-Impact             pic s9(7)v99  comp-3.
033400 01  WS-One-Sugg-Bytes  redefines  WS-One-Sugg
033500                        pic x(265).
033600*
033700 01  WS-Want-Ratio              pic s9(5)v99  comp-3.
033800 01  WS-Ratio-Divisor           pic s9(7)v99  comp-3.
033900 01  WS-Weekly-Cap              pic s9(7)v99  comp-3.
034000 01  WS-Impact-25Pct            pic s9(7)v99  comp-3.
034100*
034200*    Scratch fields for building the whole-unit wording that
034300*    SG-Body carries for each suggestion (SPEC Section 4 -
034400*    the body text is a record-layout field in its own right,
034500*    independent of what the report prints).                 PF051
034600 01  WS-Whole-Amt               pic s9(7)      comp-3.
034700 01  WS-Num-Edit                pic zzzzzz9.
034800 01  WS-Num-Trim                pic x(7).
034900 01  WS-Num-Start               pic 99         comp.
035000 01  WS-Over-Trim               pic x(7).
035100 01  WS-Cap-Trim                pic x(7).
035200 01  WS-Body-Ptr                pic 9(4)       comp.
035300 01  WS-Txt-Field               pic x(30).
035400 01  WS-Txt-Len                 pic 99         comp.
035500*
035600*----------------------------------------------------------------
035700*    General loop/search control fields.
035800*----------------------------------------------------------------
035900 01  WS-Sub                     pic 9(6)  comp.
036000 01  WS-Sub2                    pic 9(6)  comp.
036100 01  WS-Found-Sub               pic 9(4)  comp.
036200 01  WS-Print-Limit             pic 9(4)  comp.
036300*
036400*----------------------------------------------------------------
036500*    Print-line working fields, sourced by the Report Section.
036600*----------------------------------------------------------------
036700 01  WS-Section-Title           pic x(30).
036800*
036900 01  Error-Messages.
037000     03  PF011                 pic x(28)
037100                               value "PF011 Run parameters rejected".
037200*
037300 01  PF000-Linkage.
037400     03  PF000-Valid           pic x.
037500     03  PF000-Message         pic x(40).
037600*
037700 LINKAGE SECTION.
037800*****************
037900*
038000*    None - this program is called by no-one and calls no-one
038100*    back with output parameters; PF000 is called for its
038200*    Valid/Message result only.
038300*
038400 REPORT SECTION.
038500*****************
038600*
038700 RD  PF-Analysis-Report
038800     CONTROL       FINAL
038900     PAGE LIMIT    58  LINES
039000     HEADING       1
039100     FIRST DETAIL  4
039200     LAST  DETAIL  56.
039300*
039400 01  RW-Page-Head  TYPE PAGE HEADING.
039500     03  LINE 1.
039600         05  COL  1   PIC X(36)  VALUE
039700                      "PERSONAL FINANCE - MONTHLY ANALYSIS".
039800         05  COL 45   PIC X(8)   VALUE "User Id:".
039900         05  COL 54   PIC 9(6)   SOURCE PF-Param-User-Id.
040000         05  COL 65   PIC X(6)   VALUE "Month:".
040100         05  COL 72   PIC X(7)   SOURCE PF-Param-Month.
040200     03  LINE 2.
040300         05  COL  1   PIC X(70)  VALUE ALL "-".
040400*
040500 01  RW-Section-Head  TYPE DETAIL  LINE PLUS 2.
040600     03  COL  1   PIC X(30)  SOURCE WS-Section-Title.
040700*
040800 01  RW-Month-Total-Line  TYPE DETAIL  LINE PLUS 1.
040900     03  COL  1   PIC X(20)  VALUE "MONTH TOTAL".
041000     03  COL 25   PIC Z,ZZZ,ZZ9.99  SOURCE WS-Month-Total-Amt.
041100*
041200 01  RW-Category-Line  TYPE DETAIL  LINE PLUS 1.
041300     03  COL  1   PIC X(20)  SOURCE CT-Name (CXX).
041400     03  COL 25   PIC Z,ZZZ,ZZ9.99  SOURCE CT-Amount (CXX).
041500*
041600 01  RW-Category-Total-Line  TYPE DETAIL  LINE PLUS 1.
041700     03  COL  1   PIC X(20)  VALUE "CATEGORY TOTAL".
041800     03  COL 25   PIC Z,ZZZ,ZZ9.99  SOURCE WS-Month-Total-Amt.
041900*
042000 01  RW-Merchant-Line  TYPE DETAIL  LINE PLUS 1.
042100     03  COL  1   PIC X(30)  SOURCE MT-Name (MRX).
042200     03  COL 35   PIC Z,ZZZ,ZZ9.99  SOURCE MT-Amount (MRX).
042300*
042400 01  RW-Want-Line  TYPE DETAIL  LINE PLUS 1.
042500     03  COL  1   PIC X(10)  VALUE "WANT".
042600     03  COL 15   PIC Z,ZZZ,ZZ9.99  SOURCE WS-Want-Total-Amt.
042700*
042800 01  RW-Need-Line  TYPE DETAIL  LINE PLUS 1.
042900     03  COL  1   PIC X(10)  VALUE "NEED".
043000     03  COL 15   PIC Z,ZZZ,ZZ9.99  SOURCE WS-Need-Total-Amt.
043100*
043200 01  RW-Flag-Line  TYPE DETAIL  LINE PLUS 1.
043300     03  COL  1   PIC X(20)  SOURCE FL-Category (FLX).
043400     03  COL 25   PIC Z,ZZZ,ZZ9.99  SOURCE FL-Spent (FLX).
043500     03  COL 40   PIC Z,ZZZ,ZZ9.99  SOURCE FL-Budget (FLX).
043600     03  COL 55   PIC Z,ZZZ,ZZ9.99  SOURCE FL-Over (FLX).
043700*
043800 01  RW-Drain-Line  TYPE DETAIL  LINE PLUS 1.
043900     03  COL  1   PIC X(30)  SOURCE DR-Merchant (DRX).
044000     03  COL 35   PIC ZZZ9   SOURCE DR-Count (DRX).
044100*
044200 01  RW-Outlier-Line  TYPE DETAIL  LINE PLUS 1.
044300     03  COL  1   PIC X(10)  SOURCE OU-Date (OUX).
044400     03  COL 14   PIC X(30)  SOURCE OU-Merchant (OUX).
044500     03  COL 48   PIC X(20)  SOURCE OU-Category (OUX).
044600     03  COL 70   PIC Z,ZZZ,ZZ9.99  SOURCE OU-Amount (OUX).
044700*
044800 01  RW-Recurring-Line  TYPE DETAIL  LINE PLUS 1.
044900     03  COL  1   PIC X(30)  SOURCE RC-Merchant (RCX).
045000     03  COL 35   PIC Z,ZZZ,ZZ9.99  SOURCE RC-Mean (RCX).
045100     03  COL 55   PIC ZZZ9   SOURCE RC-Months (RCX).
045200*
045300 01  RW-Suggestion-Line  TYPE DETAIL  LINE PLUS 1.
045400     03  COL  1   PIC 9      SOURCE WS-Sub.
045500     03  COL  5   PIC X(60)  SOURCE SG-Title (SGX).
045600     03  COL 70   PIC Z,ZZZ,ZZ9.99  SOURCE SG-Impact (SGX).
045700*
045800 01  RW-None-Line  TYPE DETAIL  LINE PLUS 1.
045900     03  COL  5   PIC X(4)   VALUE "NONE".
046000*
046100 01  RW-Footing  TYPE CONTROL FOOTING FINAL  LINE PLUS 2.
046200     03  COL  1   PIC X(24)  VALUE "END OF ANALYSIS REPORT.".
046300*
046400 PROCEDURE DIVISION.
046500*=====================
046600*
046700 AA000-Main.
046800     perform  AA005-Read-Run-Params.
046900     if       not  WS-Row-Is-Valid
047000              go to  AA000-Exit.
047100*
047200     perform  AA010-Load-Expenses.
047300     perform  AA020-Select-Month.
047400     perform  AA030-Load-Budgets.
047500*
047600     perform  BB000-Monthly-Analysis.
047700     perform  CC000-Recurring-Detect.
047800     perform  DD000-Build-Suggestions.
047900*
048000     perform  EE000-Print-Report.
048100*
048200 AA000-Exit.
048300     stop     run.
048400*
048500 AA005-Read-Run-Params.
048600     move     "Y"  to  WS-Valid-Row.
048700     open     input  PF-Param-File.
048800     if       PF-Prm-Status  not  =  "00"
048900              display  PF011
049000              move     "N"  to  WS-Valid-Row
049100              go to  AA005-Exit.
049200*
049300     read     PF-Param-File
049400              at end  move  "N"  to  WS-Valid-Row.
049500     close    PF-Param-File.
049600     if       not  WS-Row-Is-Valid
049700              go to  AA005-Exit.
049800*
049900     call     "PF000"  using  PF-Run-Param-Record
050000                              PF000-Valid
050100                              PF000-Message.
050200     if       PF000-Valid  =  "N"
050300              display  PF011  " - "  PF000-Message
050400              move     "N"  to  WS-Valid-Row.
050500*
050600 AA005-Exit.
050700     exit.
050800*
050900 AA010-Load-Expenses.
051000     move     zero  to  WS-Expense-Count.
051100     open     input  PF-Expense-File.
051200     if       PF-Exp-Status  not  =  "00"
051300              move     zero  to  PF-Exp-Status
051400              go to  AA010-Exit.
051500*
051600     perform  AA011-Load-One-Expense
051700              until  PF-Exp-Status  =  "10".
051800     close    PF-Expense-File.
051900*
052000 AA010-Exit.
052100     exit.
052200*
052300 AA011-Load-One-Expense.
052400     read     PF-Expense-File  next record
052500              at end  move  "10"  to  PF-Exp-Status
052600              go to  AA011-Exit.
052700*
052800     if       Exp-User-Id  not  =  PF-Param-User-Id
052900              go to  AA011-Exit.
053000*
053100     add      1  to  WS-Expense-Count.
053200     move     Exp-Date       to  EX-Date     (WS-Expense-Count).
053300     move     Exp-Amount     to  EX-Amount   (WS-Expense-Count).
053400     move     Exp-Category   to  EX-Category (WS-Expense-Count).
053500     move     Exp-Merchant   to  EX-Merchant (WS-Expense-Count).
053600     move     Exp-Need-Flag  to  EX-Need-Flag (WS-Expense-Count).
053700*
053800 AA011-Exit.
053900     exit.
054000*
054100 AA020-Select-Month.
054200     move     zero  to  WS-Month-Count.
054300     perform  AA021-Select-One
054400              varying  WS-Sub  from  1  by  1
054500              until    WS-Sub  >  WS-Expense-Count.
054600*
054700 AA020-Exit.
054800     exit.
054900*
055000 AA021-Select-One.
055100     if       EX-Date (WS-Sub) (1:7)  not  =  PF-Param-Month
055200              go to  AA021-Exit.
055300*
055400     add      1  to  WS-Month-Count.
055500     move     EX-Date (WS-Sub)       to  MO-Date (WS-Month-Count).
055600     move     EX-Amount (WS-Sub)     to  MO-Amount (WS-Month-Count).
055700     move     EX-Category (WS-Sub)   to  MO-Category (WS-Month-Count).
055800     move     EX-Merchant (WS-Sub)   to  MO-Merchant (WS-Month-Count).
055900     move     EX-Need-Flag (WS-Sub)  to  MO-Need-Flag (WS-Month-Count).
056000*
056100 AA021-Exit.
056200     exit.
056300*
056400 AA030-Load-Budgets.
056500     move     zero  to  WS-Budget-Work-Count.
056600     open     input  PF-Budget-File.
056700     if       PF-Bud-Status  not  =  "00"
056800              move     zero  to  PF-Bud-Status
056900              go to  AA030-Exit.
057000*
057100     perform  AA031-Load-One-Budget
057200              until  PF-Bud-Status  =  "10".
057300     close    PF-Budget-File.
057400*
057500 AA030-Exit.
057600     exit.
057700*
057800 AA031-Load-One-Budget.
057900     read     PF-Budget-File  next record
058000              at end  move  "10"  to  PF-Bud-Status
058100              go to  AA031-Exit.
058200*
058300     if       Bud-User-Id  not  =  PF-Param-User-Id  or
058400              Bud-Month    not  =  PF-Param-Month
058500              go to  AA031-Exit.
058600*
058700     add      1  to  WS-Budget-Work-Count.
058800     move     Bud-Category  to  BW-Category (WS-Budget-Work-Count).
058900     move     Bud-Amount    to  BW-Amount   (WS-Budget-Work-Count).
059000*
059100 AA031-Exit.
059200     exit.
059300*
059400*****************************************************************
059500* BB000 - MONTHLY-ANALYSIS
059600*****************************************************************
059700 BB000-Monthly-Analysis.
059800     if       WS-Month-Count  =  zero
059900              move  zero  to  WS-Month-Total-Amt
060000                               WS-Need-Total-Amt
060100                               WS-Want-Total-Amt
060200              go to  BB000-Exit.
060300*
060400     perform  BB010-Compute-Month-Total.
060500     perform  BB020-Build-Category-Totals.
060600     perform  BB025-Sort-Categories.
060700     perform  BB030-Build-Merchant-Totals.
060800     perform  BB035-Sort-Merchants.
060900     perform  BB040-Compute-Wants-Needs.
061000     perform  BB050-Build-Budget-Flags.
061100     perform  BB055-Sort-Flags.
061200     perform  BB060-Build-Small-Drains.
061300     perform  BB065-Sort-Drains.
061400     perform  BB070-Build-Outliers.
061500*
061600 BB000-Exit.
061700     exit.
061800*
061900 BB010-Compute-Month-Total.
062000     move     zero  to  WS-Month-Total-Amt.
062100     perform  BB011-Add-One-Amount
062200              varying  WS-Sub  from  1  by  1
062300              until    WS-Sub  >  WS-Month-Count.
062400*
062500 BB010-Exit.
062600     exit.
062700*
062800 BB011-Add-One-Amount.
062900     add      MO-Amount (WS-Sub)  to  WS-Month-Total-Amt.
063000*
063100 BB011-Exit.
063200     exit.
063300*
063400 BB020-Build-Category-Totals.
063500     move     zero  to  WS-Cat-Count.
063600     perform  BB021-Post-One-To-Category
063700              varying  WS-Sub  from  1  by  1
063800              until    WS-Sub  >  WS-Month-Count.
063900*
064000 BB020-Exit.
064100     exit.
064200*
064300 BB021-Post-One-To-Category.
064400     move     zero  to  WS-Found-Sub.
064500     perform  BB022-Match-Category
064600              varying  WS-Sub2  from  1  by  1
064700              until    WS-Sub2  >  WS-Cat-Count.
064800     if       WS-Found-Sub  not  =  zero
064900              add  MO-Amount (WS-Sub)  to  CT-Amount (WS-Found-Sub)
065000              go to  BB021-Exit.
065100*
065200     add      1  to  WS-Cat-Count.
065300     move     MO-Category (WS-Sub)  to  CT-Name (WS-Cat-Count).
065400     move     MO-Amount (WS-Sub)    to  CT-Amount (WS-Cat-Count).
065500*
065600 BB021-Exit.
065700     exit.
065800*
065900 BB022-Match-Category.
066000     if       CT-Name (WS-Sub2)  =  MO-Category (WS-Sub)
066100              move  WS-Sub2  to  WS-Found-Sub.
066200*
066300 BB022-Exit.
066400     exit.
066500*
066600 BB025-Sort-Categories.
066700     if       WS-Cat-Count  <  2
066800              go to  BB025-Exit.
066900*
067000     perform  BB026-Cat-Outer
067100              varying  WS-Sub  from  1  by  1
067200              until    WS-Sub  >  WS-Cat-Count.
067300*
067400 BB025-Exit.
067500     exit.
067600*
067700 BB026-Cat-Outer.
067800     perform  BB027-Cat-Inner
067900              varying  WS-Sub2  from  1  by  1
068000              until    WS-Sub2  >  WS-Cat-Count.
068100*
068200 BB026-Exit.
068300     exit.
068400*
068500 BB027-Cat-Inner.
068600     if       WS-Sub2  =  WS-Cat-Count
068700              go to  BB027-Exit.
068800*
068900     if       CT-Amount (WS-Sub2)  <  CT-Amount (WS-Sub2 + 1)
069000              move  WS-Cat-Entry (WS-Sub2)      to  WS-One-Cat
069100              move  WS-Cat-Entry (WS-Sub2 + 1)  to
069200                    WS-Cat-Entry (WS-Sub2)
069300              move  WS-One-Cat  to  WS-Cat-Entry (WS-Sub2 + 1).
069400*
069500 BB027-Exit.
069600     exit.
069700*
069800 BB030-Build-Merchant-Totals.
069900     move     zero  to  WS-Mer-Count.
070000     perform  BB031-Post-One-To-Merchant
070100              varying  WS-Sub  from  1  by  1
070200              until    WS-Sub  >  WS-Month-Count.
070300*
070400 BB030-Exit.
070500     exit.
070600*
070700 BB031-Post-One-To-Merchant.
070800     move     zero  to  WS-Found-Sub.
070900     perform  BB032-Match-Merchant
071000              varying  WS-Sub2  from  1  by  1
071100              until    WS-Sub2  >  WS-Mer-Count.
071200     if       WS-Found-Sub  not  =  zero
071300              add  MO-Amount (WS-Sub)  to  MT-Amount (WS-Found-Sub)
071400              go to  BB031-Exit.
071500*
071600     add      1  to  WS-Mer-Count.
071700     move     MO-Merchant (WS-Sub)  to  MT-Name (WS-Mer-Count).
071800     move     MO-Amount (WS-Sub)    to  MT-Amount (WS-Mer-Count).
071900*
072000 BB031-Exit.
072100     exit.
072200*
072300 BB032-Match-Merchant.
072400     if       MT-Name (WS-Sub2)  =  MO-Merchant (WS-Sub)
072500              move  WS-Sub2  to  WS-Found-Sub.
072600*
072700 BB032-Exit.
072800     exit.
072900*
073000 BB035-Sort-Merchants.
073100     if       WS-Mer-Count  <  2
073200              go to  BB035-Exit.
073300*
073400     perform  BB036-Mer-Outer
073500              varying  WS-Sub  from  1  by  1
073600              until    WS-Sub  >  WS-Mer-Count.
073700*
073800 BB035-Exit.
073900     exit.
074000*
074100 BB036-Mer-Outer.
074200     perform  BB037-Mer-Inner
074300              varying  WS-Sub2  from  1  by  1
074400              until    WS-Sub2  >  WS-Mer-Count.
074500*
074600 BB036-Exit.
074700     exit.
074800*
074900 BB037-Mer-Inner.
075000     if       WS-Sub2  =  WS-Mer-Count
075100              go to  BB037-Exit.
075200*
075300     if       MT-Amount (WS-Sub2)  <  MT-Amount (WS-Sub2 + 1)
075400              move  WS-Mer-Entry (WS-Sub2)      to  WS-One-Mer
075500              move  WS-Mer-Entry (WS-Sub2 + 1)  to
075600                    WS-Mer-Entry (WS-Sub2)
075700              move  WS-One-Mer  to  WS-Mer-Entry (WS-Sub2 + 1).
075800*
075900 BB037-Exit.
076000     exit.
076100*
076200 BB040-Compute-Wants-Needs.
076300     move     zero  to  WS-Need-Total-Amt  WS-Want-Total-Amt.
076400     perform  BB041-Add-One-WN
076500              varying  WS-Sub  from  1  by  1
076600              until    WS-Sub  >  WS-Month-Count.
076700*
076800 BB040-Exit.
076900     exit.
077000*
077100 BB041-Add-One-WN.
077200     if       MO-Need-Flag (WS-Sub)  =  "N"
077300              add  MO-Amount (WS-Sub)  to  WS-Need-Total-Amt
077400     else
077500              add  MO-Amount (WS-Sub)  to  WS-Want-Total-Amt.
077600*
077700 BB041-Exit.
077800     exit.
077900*
078000 BB050-Build-Budget-Flags.
078100     move     zero  to  WS-Flag-Count.
078200     perform  BB051-Check-One-Category
078300              varying  WS-Sub  from  1  by  1
078400              until    WS-Sub  >  WS-Cat-Count.
078500*
078600 BB050-Exit.
078700     exit.
078800*
078900 BB051-Check-One-Category.
079000     move     zero  to  WS-Found-Sub.
079100     perform  BB052-Match-Budget
079200              varying  WS-Sub2  from  1  by  1
079300              until    WS-Sub2  >  WS-Budget-Work-Count.
079400     if       WS-Found-Sub  =  zero
079500              go to  BB051-Exit.
079600*
079700     if       CT-Amount (WS-Sub)  >  BW-Amount (WS-Found-Sub)
079800              add  1  to  WS-Flag-Count
079900              move  CT-Name (WS-Sub)    to  FL-Category (WS-Flag-Count)
080000              move  CT-Amount (WS-Sub)  to  FL-Spent (WS-Flag-Count)
080100              move  BW-Amount (WS-Found-Sub)
080200                                         to  FL-Budget (WS-Flag-Count)
080300              subtract  BW-Amount (WS-Found-Sub)  from  CT-Amount (WS-Sub)
080400                                         giving  FL-Over (WS-Flag-Count).
080500*
080600 BB051-Exit.
080700     exit.
080800*
080900 BB052-Match-Budget.
081000     if       BW-Category (WS-Sub2)  =  CT-Name (WS-Sub)
081100              move  WS-Sub2  to  WS-Found-Sub.
081200*
081300 BB052-Exit.
081400     exit.
081500*
081600 BB055-Sort-Flags.
081700     if       WS-Flag-Count  <  2
081800              go to  BB055-Exit.
081900*
082000     perform  BB056-Flag-Outer
082100              varying  WS-Sub  from  1  by  1
082200              until    WS-Sub  >  WS-Flag-Count.
082300*
082400 BB055-Exit.
082500     exit.
082600*
082700 BB056-Flag-Outer.
082800     perform  BB057-Flag-Inner
082900              varying  WS-Sub2  from  1  by  1
083000              until    WS-Sub2  >  WS-Flag-Count.
083100*
083200 BB056-Exit.
083300     exit.
083400*
083500 BB057-Flag-Inner.
083600     if       WS-Sub2  =  WS-Flag-Count
083700              go to  BB057-Exit.
083800*
083900     if       FL-Over (WS-Sub2)  <  FL-Over (WS-Sub2 + 1)
084000              move  WS-Flag-Entry (WS-Sub2)      to  WS-One-Flag
084100              move  WS-Flag-Entry (WS-Sub2 + 1)  to
084200                    WS-Flag-Entry (WS-Sub2)
084300              move  WS-One-Flag  to  WS-Flag-Entry (WS-Sub2 + 1).
084400*
084500 BB057-Exit.
084600     exit.
084700*
084800 BB060-Build-Small-Drains.
084900     move     zero  to  WS-Drain-Count.
085000     perform  BB061-Post-One-Drain
085100              varying  WS-Sub  from  1  by  1
085200              until    WS-Sub  >  WS-Month-Count.
085300     perform  BB063-Drop-Small-Counts
085400              varying  WS-Sub  from  WS-Drain-Count  by  -1
085500              until    WS-Sub  <  1.
085600*
085700 BB060-Exit.
085800     exit.
085900*
086000 BB061-Post-One-Drain.
086100     if       MO-Need-Flag (WS-Sub)  =  "N"  or
086200              MO-Amount (WS-Sub)  not  <  200.00
086300              go to  BB061-Exit.
086400*
086500     move     zero  to  WS-Found-Sub.
086600     perform  BB062-Match-Drain
086700              varying  WS-Sub2  from  1  by  1
086800              until    WS-Sub2  >  WS-Drain-Count.
086900     if       WS-Found-Sub  not  =  zero
087000              add  1  to  DR-Count (WS-Found-Sub)
087100              go to  BB061-Exit.
087200*
087300     add      1  to  WS-Drain-Count.
087400     move     MO-Merchant (WS-Sub)  to  DR-Merchant (WS-Drain-Count).
087500     move     1                     to  DR-Count (WS-Drain-Count).
087600*
087700 BB061-Exit.
087800     exit.
087900*
088000 BB062-Match-Drain.
088100     if       DR-Merchant (WS-Sub2)  =  MO-Merchant (WS-Sub)
088200              move  WS-Sub2  to  WS-Found-Sub.
088300*
088400 BB062-Exit.
088500     exit.
088600*
088700 BB063-Drop-Small-Counts.
088800     if       DR-Count (WS-Sub)  <  3
088900              perform  BB064-Shift-Drain-Down
089000                       varying  WS-Sub2  from  WS-Sub  by  1
089100                       until    WS-Sub2  >=  WS-Drain-Count
089200              subtract  1  from  WS-Drain-Count.
089300*
089400 BB063-Exit.
089500     exit.
089600*
089700 BB064-Shift-Drain-Down.
089800     move     WS-Drain-Entry (WS-Sub2 + 1)  to
089900              WS-Drain-Entry (WS-Sub2).
090000*
090100 BB064-Exit.
090200     exit.
090300*
090400 BB065-Sort-Drains.
090500     if       WS-Drain-Count  <  2
090600              go to  BB065-Exit.
090700*
090800     perform  BB066-Drain-Outer
090900              varying  WS-Sub  from  1  by  1
091000              until    WS-Sub  >  WS-Drain-Count.
091100*
091200 BB065-Exit.
091300     exit.
091400*
091500 BB066-Drain-Outer.
091600     perform  BB067-Drain-Inner
091700              varying  WS-Sub2  from  1  by  1
091800              until    WS-Sub2  >  WS-Drain-Count.
091900*
092000 BB066-Exit.
092100     exit.
092200*
092300 BB067-Drain-Inner.
092400     if       WS-Sub2  =  WS-Drain-Count
092500              go to  BB067-Exit.
092600*
092700     if       DR-Count (WS-Sub2)  <  DR-Count (WS-Sub2 + 1)
092800              move  WS-Drain-Entry (WS-Sub2)      to  WS-One-Drain
092900              move  WS-Drain-Entry (WS-Sub2 + 1)  to
093000                    WS-Drain-Entry (WS-Sub2)
093100              move  WS-One-Drain  to  WS-Drain-Entry (WS-Sub2 + 1).
093200*
093300 BB067-Exit.
093400     exit.
093500*
093600 BB070-Build-Outliers.
093700     move     zero  to  WS-Outlier-Count.
093800     perform  BB071-Process-One-Category
093900              varying  WS-Sub  from  1  by  1
094000              until    WS-Sub  >  WS-Cat-Count.
094100*
094200 BB070-Exit.
094300     exit.
094400*
094500 BB071-Process-One-Category.
094600     move     zero  to  WS-Cat-Stat-Count  WS-Cat-Stat-Sum.
094700     perform  BB072-Sum-One
094800              varying  WS-Sub2  from  1  by  1
094900              until    WS-Sub2  >  WS-Month-Count.
095000     if       WS-Cat-Stat-Count  <  3
095100              go to  BB071-Exit.
095200*
095300     divide    WS-Cat-Stat-Sum  by  WS-Cat-Stat-Count
095400               giving  WS-Cat-Stat-Mean  rounded.
095500*
095600     move      zero  to  WS-Cat-Stat-DevSq-Sum.
095700     perform   BB073-DevSq-One
095800               varying  WS-Sub2  from  1  by  1
095900               until    WS-Sub2  >  WS-Month-Count.
096000*
096100     divide    WS-Cat-Stat-DevSq-Sum  by  WS-Cat-Stat-Count
096200               giving  WS-Cat-Stat-Variance  rounded.
096300     if        WS-Cat-Stat-Variance  =  zero
096400               go to  BB071-Exit.
096500*
096600     multiply  4  by  WS-Cat-Stat-Variance
096700               giving  WS-Cat-Stat-4Var.
096800     perform   BB074-Flag-One
096900               varying  WS-Sub2  from  1  by  1
097000               until    WS-Sub2  >  WS-Month-Count.
097100*
097200 BB071-Exit.
097300     exit.
097400*
097500 BB072-Sum-One.
097600     if       MO-Category (WS-Sub2)  not  =  CT-Name (WS-Sub)
097700              go to  BB072-Exit.
097800*
097900     add      1                   to  WS-Cat-Stat-Count.
098000     add      MO-Amount (WS-Sub2) to  WS-Cat-Stat-Sum.
098100*
098200 BB072-Exit.
098300     exit.
098400*
098500 BB073-DevSq-One.
098600     if       MO-Category (WS-Sub2)  not  =  CT-Name (WS-Sub)
098700              go to  BB073-Exit.
098800*
098900     subtract  WS-Cat-Stat-Mean  from  MO-Amount (WS-Sub2)
099000               giving  WS-Cat-Stat-Dev.
099100     multiply  WS-Cat-Stat-Dev  by  WS-Cat-Stat-Dev
099200               giving  WS-Cat-Stat-DevSq.
099300     add       WS-Cat-Stat-DevSq  to  WS-Cat-Stat-DevSq-Sum.
099400*
099500 BB073-Exit.
099600     exit.
099700*
099800 BB074-Flag-One.
099900     if       MO-Category (WS-Sub2)  not  =  CT-Name (WS-Sub)
100000              go to  BB074-Exit.
100100*
100200     subtract  WS-Cat-Stat-Mean  from  MO-Amount (WS-Sub2)
100300               giving  WS-Cat-Stat-Dev.
100400     multiply  WS-Cat-Stat-Dev  by  WS-Cat-Stat-Dev
100500               giving  WS-Cat-Stat-DevSq.
100600     if       WS-Cat-Stat-DevSq  not  >  WS-Cat-Stat-4Var
100700              go to  BB074-Exit.
100800*
100900     add      1  to  WS-Outlier-Count.
101000     move     MO-Date (WS-Sub2)      to  OU-Date (WS-Outlier-Count).
101100     move     MO-Merchant (WS-Sub2)  to  OU-Merchant (WS-Outlier-Count).
101200     move     MO-Category (WS-Sub2)  to  OU-Category (WS-Outlier-Count).
101300     move     MO-Amount (WS-Sub2)    to  OU-Amount (WS-Outlier-Count).
101400*
101500 BB074-Exit.
101600     exit.
101700*
101800*****************************************************************
101900* CC000 - RECURRING-DETECT  (every month the user has, not just
102000*         the one being analysed)
102100*****************************************************************
102200 CC000-Recurring-Detect.
102300     move     zero  to  WS-Recurring-Count.
102400     perform  CC010-Build-Mer-Month-Totals.
102500     perform  CC020-Build-Distinct-Merchants.
102600     perform  CC030-Process-Each-Merchant
102700              varying  WS-Sub  from  1  by  1
102800              until    WS-Sub  >  WS-Distinct-Mer-Count.
102900     perform  CC040-Sort-Recurring.
103000*
103100 CC000-Exit.
103200     exit.
103300*
103400 CC010-Build-Mer-Month-Totals.
103500     move     zero  to  WS-MerMonth-Count.
103600     perform  CC011-Post-One-MerMonth
103700              varying  WS-Sub  from  1  by  1
103800              until    WS-Sub  >  WS-Expense-Count.
103900*
104000 CC010-Exit.
104100     exit.
104200*
104300 CC011-Post-One-MerMonth.
104400     move     zero  to  WS-Found-Sub.
104500     perform  CC012-Match-MerMonth
104600              varying  WS-Sub2  from  1  by  1
104700              until    WS-Sub2  >  WS-MerMonth-Count.
104800     if       WS-Found-Sub  not  =  zero
104900              add  EX-Amount (WS-Sub)  to  MM-Amount (WS-Found-Sub)
105000              go to  CC011-Exit.
105100*
105200     add      1  to  WS-MerMonth-Count.
105300     move     EX-Merchant (WS-Sub)      to  MM-Merchant (WS-MerMonth-Count).
105400     move     EX-Date (WS-Sub) (1:7)     to  MM-Month (WS-MerMonth-Count).
105500     move     EX-Amount (WS-Sub)        to  MM-Amount (WS-MerMonth-Count).
105600*
105700 CC011-Exit.
105800     exit.
105900*
106000 CC012-Match-MerMonth.
106100     if       MM-Merchant (WS-Sub2)  =  EX-Merchant (WS-Sub)  and
106200              MM-Month (WS-Sub2)     =  EX-Date (WS-Sub) (1:7)
106300              move  WS-Sub2  to  WS-Found-Sub.
106400*
106500 CC012-Exit.
106600     exit.
106700*
106800 CC020-Build-Distinct-Merchants.
106900     move     zero  to  WS-Distinct-Mer-Count.
107000     perform  CC021-Post-One-Distinct
107100              varying  WS-Sub  from  1  by  1
107200              until    WS-Sub  >  WS-MerMonth-Count.
107300*
107400 CC020-Exit.
107500     exit.
107600*
107700 CC021-Post-One-Distinct.
107800     move     zero  to  WS-Found-Sub.
107900     perform  CC022-Match-Distinct
108000              varying  WS-Sub2  from  1  by  1
108100              until    WS-Sub2  >  WS-Distinct-Mer-Count.
108200     if       WS-Found-Sub  not  =  zero
108300              go to  CC021-Exit.
108400*
108500     add      1  to  WS-Distinct-Mer-Count.
108600     move     MM-Merchant (WS-Sub)  to  DM-Merchant (WS-Distinct-Mer-Count).
108700*
108800 CC021-Exit.
108900     exit.
109000*
109100 CC022-Match-Distinct.
109200     if       DM-Merchant (WS-Sub2)  =  MM-Merchant (WS-Sub)
109300              move  WS-Sub2  to  WS-Found-Sub.
109400*
109500 CC022-Exit.
109600     exit.
109700*
109800 CC030-Process-Each-Merchant.
109900     move     zero  to  WS-Mer-Stat-Count  WS-Mer-Stat-Sum.
110000     perform  CC031-Sum-One-Month
110100              varying  WS-Sub2  from  1  by  1
110200              until    WS-Sub2  >  WS-MerMonth-Count.
110300     if       WS-Mer-Stat-Count  <  2
110400              go to  CC030-Exit.
110500*
110600     divide   WS-Mer-Stat-Sum  by  WS-Mer-Stat-Count
110700              giving  WS-Mer-Stat-Mean  rounded.
110800*
110900     move     zero  to  WS-Mer-Stat-DevSq-Sum.
111000     perform  CC032-DevSq-One-Month
111100              varying  WS-Sub2  from  1  by  1
111200              until    WS-Sub2  >  WS-MerMonth-Count.
111300*
111400     divide   WS-Mer-Stat-DevSq-Sum  by  WS-Mer-Stat-Count
111500              giving  WS-Mer-Stat-Variance  rounded.
111600*
111700     multiply  WS-Mer-Stat-Mean  by  WS-Mer-Stat-Mean
111800               giving  WS-Mer-Stat-Limit.
111900     multiply  0.09  by  WS-Mer-Stat-Limit
112000               giving  WS-Mer-Stat-Limit  rounded.
112100*
112200     if       WS-Mer-Stat-Variance  not  <  WS-Mer-Stat-Limit
112300              go to  CC030-Exit.
112400*
112500     add      1  to  WS-Recurring-Count.
112600     move     DM-Merchant (WS-Sub)       to  RC-Merchant (WS-Recurring-Count).
112700     move     WS-Mer-Stat-Mean           to  RC-Mean (WS-Recurring-Count).
112800     move     WS-Mer-Stat-Count          to  RC-Months (WS-Recurring-Count).
112900*
113000 CC030-Exit.
113100     exit.
113200*
113300 CC031-Sum-One-Month.
113400     if       MM-Merchant (WS-Sub2)  not  =  DM-Merchant (WS-Sub)
113500              go to  CC031-Exit.
113600*
113700     add      1                      to  WS-Mer-Stat-Count.
113800     add      MM-Amount (WS-Sub2)    to  WS-Mer-Stat-Sum.
113900*
114000 CC031-Exit.
114100     exit.
114200*
114300 CC032-DevSq-One-Month.
114400     if       MM-Merchant (WS-Sub2)  not  =  DM-Merchant (WS-Sub)
114500              go to  CC032-Exit.
114600*
114700     subtract  WS-Mer-Stat-Mean  from  MM-Amount (WS-Sub2)
114800               giving  WS-Mer-Stat-Dev.
114900     multiply  WS-Mer-Stat-Dev  by  WS-Mer-Stat-Dev
115000               giving  WS-Mer-Stat-DevSq.
115100     add       WS-Mer-Stat-DevSq  to  WS-Mer-Stat-DevSq-Sum.
115200*
115300 CC032-Exit.
115400     exit.
115500*
115600 CC040-Sort-Recurring.
115700     if       WS-Recurring-Count  <  2
115800              go to  CC040-Exit.
115900*
116000     perform  CC041-Recur-Outer
116100              varying  WS-Sub  from  1  by  1
116200              until    WS-Sub  >  WS-Recurring-Count.
116300*
116400 CC040-Exit.
116500     exit.
116600*
116700 CC041-Recur-Outer.
116800     perform  CC042-Recur-Inner
116900              varying  WS-Sub2  from  1  by  1
117000              until    WS-Sub2  >  WS-Recurring-Count.
117100*
117200 CC041-Exit.
117300     exit.
117400*
117500 CC042-Recur-Inner.
117600     if       WS-Sub2  =  WS-Recurring-Count
117700              go to  CC042-Exit.
117800*
117900     if       RC-Mean (WS-Sub2)  <  RC-Mean (WS-Sub2 + 1)
118000              move  WS-Recurring-Entry (WS-Sub2)      to  WS-One-Recur
118100              move  WS-Recurring-Entry (WS-Sub2 + 1)  to
118200                    WS-Recurring-Entry (WS-Sub2)
118300              move  WS-One-Recur  to  WS-Recurring-Entry (WS-Sub2 + 1).
118400*
118500 CC042-Exit.
118600     exit.
118700*
118800*****************************************************************
118900* DD000 - SUGGESTIONS
119000*****************************************************************
119100 DD000-Build-Suggestions.
119200     move     zero  to  WS-Suggestion-Count.
119300     perform  DD010-Trim-Wants.
119400     perform  DD020-Over-Budget.
119500     perform  DD030-Frequent-Small.
119600     perform  DD040-Top-Merchant.
119700     perform  DD050-Recurring-Suggestion.
119800     perform  DD060-Sort-Suggestions.
119900*
120000 DD000-Exit.
120100     exit.
120200*
120300 DD010-Trim-Wants.
120400     if       WS-Want-Total-Amt  not  >  zero
120500              go to  DD010-Exit.
120600*
120700     move     WS-Month-Total-Amt  to  WS-Ratio-Divisor.
120800     if       WS-Ratio-Divisor  =  zero
120900              move  1  to  WS-Ratio-Divisor.
121000*
121100     divide   WS-Want-Total-Amt  by  WS-Ratio-Divisor
121200              giving  WS-Want-Ratio  rounded.
121300     multiply  100  by  WS-Want-Ratio.
121400     if       WS-Want-Ratio  not  >  30
121500              go to  DD010-Exit.
121600*
121700     add      1  to  WS-Suggestion-Count.
121800     move     "Trim Wants"  to  SG-Title (WS-Suggestion-Count).
121900     multiply  0.20  by  WS-Want-Total-Amt
122000               giving  SG-Impact (WS-Suggestion-Count)  rounded.
122100*
122200*    Body quotes the want-ratio rounded to a whole percent, per
122300*    the SUGGESTIONS rules.                                   PF051
122400     compute   WS-Whole-Amt  rounded  =  WS-Want-Ratio.
122500     move      WS-Whole-Amt  to  WS-Num-Edit.
122600     perform   DD070-Trim-Number.
122700     move      spaces  to  SG-Body (WS-Suggestion-Count).
122800     string    "Wants are "  delimited by  size
122900               WS-Num-Trim   delimited by  space
123000               "% of this month's spending - move some of that"
123100                             delimited by  size
123200               " toward needs."
123300                             delimited by  size
123400               into  SG-Body (WS-Suggestion-Count).
123500*
123600 DD010-Exit.
123700     exit.
123800*
123900 DD020-Over-Budget.
124000     if       WS-Flag-Count  =  zero
124100              go to  DD020-Exit.
124200*
124300     add      1  to  WS-Suggestion-Count.
124400     string   "Over Budget: "       delimited by size
124500              FL-Category (1)       delimited by size
124600              into  SG-Title (WS-Suggestion-Count).
124700     multiply  0.25  by  FL-Spent (1)
124800               giving  WS-Impact-25Pct  rounded.
124900     if       FL-Over (1)  <  WS-Impact-25Pct
125000              move  FL-Over (1)        to  SG-Impact (WS-Suggestion-Count)
125100     else
125200              move  WS-Impact-25Pct    to  SG-Impact (WS-Suggestion-Count).
125300*
125400*    Body quotes the over-by amount and a weekly cap of budget
125500*    divided by four, both rounded to whole units.            PF051
125600     compute   WS-Whole-Amt  rounded  =  FL-Over (1).
125700     move      WS-Whole-Amt  to  WS-Num-Edit.
125800     perform   DD070-Trim-Number.
125900     move      WS-Num-Trim   to  WS-Over-Trim.
126000*
126100     divide    FL-Budget (1)  by  4  giving  WS-Weekly-Cap  rounded.
126200     compute   WS-Whole-Amt  rounded  =  WS-Weekly-Cap.
126300     move      WS-Whole-Amt  to  WS-Num-Edit.
126400     perform   DD070-Trim-Number.
126500     move      WS-Num-Trim   to  WS-Cap-Trim.
126600*
126700     move      FL-Category (1)  to  WS-Txt-Field.
126800     perform   DD080-Find-Text-Len.
126900     move      spaces  to  SG-Body (WS-Suggestion-Count).
127000     move      1       to  WS-Body-Ptr.
127100     string    "Running "  delimited by  size
127200               into  SG-Body (WS-Suggestion-Count)
127300               with pointer  WS-Body-Ptr.
127400     if        WS-Txt-Len  >  zero
127500               string  WS-Txt-Field (1:WS-Txt-Len)  delimited by  size
127600                       into  SG-Body (WS-Suggestion-Count)
127700                       with pointer  WS-Body-Ptr.
127800     string    " is "  delimited by  size
127900               into  SG-Body (WS-Suggestion-Count)
128000               with pointer  WS-Body-Ptr.
128100     string    WS-Over-Trim  delimited by  space
128200               into  SG-Body (WS-Suggestion-Count)
128300               with pointer  WS-Body-Ptr.
128400     string    " over budget - a cap of "  delimited by  size
128500               into  SG-Body (WS-Suggestion-Count)
128600               with pointer  WS-Body-Ptr.
128700     string    WS-Cap-Trim  delimited by  space
128800               into  SG-Body (WS-Suggestion-Count)
128900               with pointer  WS-Body-Ptr.
129000     string    " a week keeps it on budget for the month."
129100                             delimited by  size
129200               into  SG-Body (WS-Suggestion-Count)
129300               with pointer  WS-Body-Ptr.
129400 DD020-Exit.
129500     exit.
129600*
129700 DD030-Frequent-Small.
129800     if       WS-Drain-Count  =  zero
129900              go to  DD030-Exit.
130000*
130100     add      1  to  WS-Suggestion-Count.
130200     string   "Frequent small spends at "  delimited by size
130300              DR-Merchant (1)              delimited by size
130400              into  SG-Title (WS-Suggestion-Count).
130500     compute  SG-Impact (WS-Suggestion-Count)  rounded  =
130600              100  *  DR-Count (1)  *  0.4.
130700*
130800*    Body quotes the small-drain count for the worst merchant.
130900*                                                              PF051
131000     move      DR-Count (1)  to  WS-Num-Edit.
131100     perform   DD070-Trim-Number.
131200     move      DR-Merchant (1)  to  WS-Txt-Field.
131300     perform   DD080-Find-Text-Len.
131400     move      spaces  to  SG-Body (WS-Suggestion-Count).
131500     move      1       to  WS-Body-Ptr.
131600     if        WS-Txt-Len  >  zero
131700               string  WS-Txt-Field (1:WS-Txt-Len)  delimited by  size
131800                       into  SG-Body (WS-Suggestion-Count)
131900                       with pointer  WS-Body-Ptr.
132000     string    " had "  delimited by  size
132100               into  SG-Body (WS-Suggestion-Count)
132200               with pointer  WS-Body-Ptr.
132300     string    WS-Num-Trim  delimited by  space
132400               into  SG-Body (WS-Suggestion-Count)
132500               with pointer  WS-Body-Ptr.
132600     string    " small (under $200) want buys this month."
132700                             delimited by  size
132800               into  SG-Body (WS-Suggestion-Count)
132900               with pointer  WS-Body-Ptr.
133000 DD030-Exit.
133100     exit.
133200*
133300 DD040-Top-Merchant.
133400     if       WS-Mer-Count  =  zero
133500              go to  DD040-Exit.
133600*
133700     add      1  to  WS-Suggestion-Count.
133800     string   "Top Merchant: "       delimited by size
133900              MT-Name (1)            delimited by size
134000              into  SG-Title (WS-Suggestion-Count).
134100     multiply  0.10  by  MT-Amount (1)
134200               giving  SG-Impact (WS-Suggestion-Count)  rounded.
134300*
134400*    Body quotes ten percent of the top merchant's spend,
134500*    rounded to whole units.                                  PF051
134600     compute    WS-Whole-Amt  rounded  =  MT-Amount (1)  *  0.10.
134700     move       WS-Whole-Amt  to  WS-Num-Edit.
134800     perform    DD070-Trim-Number.
134900     move       MT-Name (1)  to  WS-Txt-Field.
135000     perform    DD080-Find-Text-Len.
135100     move       spaces  to  SG-Body (WS-Suggestion-Count).
135200     move       1       to  WS-Body-Ptr.
135300     string     "Cutting back at "  delimited by  size
135400                into  SG-Body (WS-Suggestion-Count)
135500                with pointer  WS-Body-Ptr.
135600     if         WS-Txt-Len  >  zero
135700                string  WS-Txt-Field (1:WS-Txt-Len)  delimited by  size
135800                        into  SG-Body (WS-Suggestion-Count)
135900                        with pointer  WS-Body-Ptr.
136000     string     " by a tenth would save about $"  delimited by  size
136100                into  SG-Body (WS-Suggestion-Count)
136200                with pointer  WS-Body-Ptr.
136300     string     WS-Num-Trim  delimited by  space
136400                into  SG-Body (WS-Suggestion-Count)
136500                with pointer  WS-Body-Ptr.
136600     string     " this month."  delimited by  size
136700                into  SG-Body (WS-Suggestion-Count)
136800                with pointer  WS-Body-Ptr.
136900 DD040-Exit.
137000     exit.
137100*
137200 DD050-Recurring-Suggestion.
137300     move     zero  to  WS-Found-Sub.
137400     perform  DD051-Find-First-Big
137500              varying  WS-Sub  from  1  by  1
137600              until    WS-Sub  >  WS-Recurring-Count.
137700     if       WS-Found-Sub  =  zero
137800              go to  DD050-Exit.
137900*
138000     add      1  to  WS-Suggestion-Count.
138100     string   "Recurring: "            delimited by size
138200              RC-Merchant (WS-Found-Sub)  delimited by size
138300              into  SG-Title (WS-Suggestion-Count).
138400     move     RC-Mean (WS-Found-Sub)   to  SG-Impact (WS-Suggestion-Count).
138500*
138600*    Body quotes the recurring mean charge, rounded to whole
138700*    units.                                                   PF051
138800     compute   WS-Whole-Amt  rounded  =  RC-Mean (WS-Found-Sub).
138900     move      WS-Whole-Amt  to  WS-Num-Edit.
139000     perform   DD070-Trim-Number.
139100     move      RC-Merchant (WS-Found-Sub)  to  WS-Txt-Field.
139200     perform   DD080-Find-Text-Len.
139300     move      spaces  to  SG-Body (WS-Suggestion-Count).
139400     move      1       to  WS-Body-Ptr.
139500     string    "A recurring charge of about $"  delimited by  size
139600               into  SG-Body (WS-Suggestion-Count)
139700               with pointer  WS-Body-Ptr.
139800     string    WS-Num-Trim  delimited by  space
139900               into  SG-Body (WS-Suggestion-Count)
140000               with pointer  WS-Body-Ptr.
140100     string    " a month was found at "  delimited by  size
140200               into  SG-Body (WS-Suggestion-Count)
140300               with pointer  WS-Body-Ptr.
140400     if        WS-Txt-Len  >  zero
140500               string  WS-Txt-Field (1:WS-Txt-Len)  delimited by  size
140600                       into  SG-Body (WS-Suggestion-Count)
140700                       with pointer  WS-Body-Ptr.
140800     string    " - worth a second look." delimited by  size
140900               into  SG-Body (WS-Suggestion-Count)
141000               with pointer  WS-Body-Ptr.
141100 DD050-Exit.
141200     exit.
141300*
141400 DD051-Find-First-Big.
141500     if       WS-Found-Sub  =  zero  and
141600              RC-Mean (WS-Sub)  not  <  200.00
141700              move  WS-Sub  to  WS-Found-Sub.
141800*
141900 DD051-Exit.
142000     exit.
142100*
142200 DD070-Trim-Number.
142300     move      spaces  to  WS-Num-Trim.
142400     move      1       to  WS-Num-Start.
142500     perform   DD071-Skip-One-Space
142600               until  WS-Num-Start  >  7  or
142700                      WS-Num-Edit (WS-Num-Start:1)  not  =  space.
142800     if        WS-Num-Start  <=  7
142900               move  WS-Num-Edit (WS-Num-Start:)  to  WS-Num-Trim.
143000*
143100 DD070-Exit.
143200     exit.
143300*
143400 DD071-Skip-One-Space.
143500     add       1  to  WS-Num-Start.
143600*
143700 DD071-Exit.
143800     exit.
143900*
144000*    DD080/DD081 find the trailing length of a free-text field
144100*    (merchant or category) so the suggestion wording below can
144200*    size a STRING operand to it directly, rather than risk the
144300*    SPACE delimiter stopping short on an embedded space the way
144400*    PF020's CSV export used to (see that program's PF024
144500*    change).                                                 PF051
144600 DD080-Find-Text-Len.
144700     move      30  to  WS-Txt-Len.
144800     perform   DD081-Back-One-Space
144900               until  WS-Txt-Len  =  zero  or
145000                      WS-Txt-Field (WS-Txt-Len:1)  not  =  space.
145100*
145200 DD080-Exit.
145300     exit.
145400*
145500 DD081-Back-One-Space.
145600     subtract  1  from  WS-Txt-Len.
145700*
145800 DD081-Exit.
145900     exit.
146000*
146100 DD060-Sort-Suggestions.
146200     if       WS-Suggestion-Count  <  2
146300              go to  DD060-Exit.
146400*
146500     perform  DD061-Sugg-Outer
146600              varying  WS-Sub  from  1  by  1
146700              until    WS-Sub  >  WS-Suggestion-Count.
146800*
146900 DD060-Exit.
147000     exit.
147100*
147200 DD061-Sugg-Outer.
147300     perform  DD062-Sugg-Inner
147400              varying  WS-Sub2  from  1  by  1
147500              until    WS-Sub2  >  WS-Suggestion-Count.
147600*
147700 DD061-Exit.
147800     exit.
147900*
148000 DD062-Sugg-Inner.
148100     if       WS-Sub2  =  WS-Suggestion-Count
148200              go to  DD062-Exit.
148300*
148400     if       SG-Impact (WS-Sub2)  <  SG-Impact (WS-Sub2 + 1)
148500              move  WS-Suggestion-Entry (WS-Sub2)      to  WS-One-Sugg
148600              move  WS-Suggestion-Entry (WS-Sub2 + 1)  to
148700                    WS-Suggestion-Entry (WS-Sub2)
148800              move  WS-One-Sugg  to  WS-Suggestion-Entry (WS-Sub2 + 1).
148900*
149000 DD062-Exit.
149100     exit.
149200*
149300*****************************************************************
149400* EE000 - PRINT THE REPORT
149500*****************************************************************
149600 EE000-Print-Report.
149700     open     output  PF-Report-File.
149800     initiate PF-Analysis-Report.
149900*
150000     move     "MONTH TOTAL"  to  WS-Section-Title.
150100     generate RW-Month-Total-Line.
150200*
150300     perform  EE020-Print-Categories.
150400     perform  EE030-Print-Merchants.
150500     perform  EE040-Print-Wants-Needs.
150600     perform  EE050-Print-Budget-Flags.
150700     perform  EE060-Print-Drains.
150800     perform  EE070-Print-Outliers.
150900     perform  EE080-Print-Recurring.
151000     perform  EE090-Print-Suggestions.
151100*
151200     terminate PF-Analysis-Report.
151300     close    PF-Report-File.
151400*
151500 EE000-Exit.
151600     exit.
151700*
151800 EE020-Print-Categories.
151900     move     "CATEGORY TOTALS"  to  WS-Section-Title.
152000     generate RW-Section-Head.
152100     if       WS-Cat-Count  =  zero
152200              generate RW-None-Line
152300              go to  EE020-Exit.
152400*
152500     perform  EE021-Print-One-Category
152600              varying  CXX  from  1  by  1
152700              until    CXX  >  WS-Cat-Count.
152800     generate RW-Category-Total-Line.
152900*
153000 EE020-Exit.
153100     exit.
153200*
153300 EE021-Print-One-Category.
153400     generate RW-Category-Line.
153500*
153600 EE021-Exit.
153700     exit.
153800*
153900 EE030-Print-Merchants.
154000     move     "TOP MERCHANTS"  to  WS-Section-Title.
154100     generate RW-Section-Head.
154200     if       WS-Mer-Count  =  zero
154300              generate RW-None-Line
154400              go to  EE030-Exit.
154500*
154600     move     5  to  WS-Print-Limit.
154700     if       WS-Mer-Count  <  5
154800              move  WS-Mer-Count  to  WS-Print-Limit.
154900*
155000     perform  EE031-Print-One-Merchant
155100              varying  MRX  from  1  by  1
155200              until    MRX  >  WS-Print-Limit.
155300*
155400 EE030-Exit.
155500     exit.
155600*
155700 EE031-Print-One-Merchant.
155800     generate RW-Merchant-Line.
155900*
156000 EE031-Exit.
156100     exit.
156200*
156300 EE040-Print-Wants-Needs.
156400     move     "WANTS VS NEEDS"  to  WS-Section-Title.
156500     generate RW-Section-Head.
156600     generate RW-Want-Line.
156700     generate RW-Need-Line.
156800*
156900 EE040-Exit.
157000     exit.
157100*
157200 EE050-Print-Budget-Flags.
157300     move     "BUDGET FLAGS"  to  WS-Section-Title.
157400     generate RW-Section-Head.
157500     if       WS-Flag-Count  =  zero
157600              generate RW-None-Line
157700              go to  EE050-Exit.
157800*
157900     perform  EE051-Print-One-Flag
158000              varying  FLX  from  1  by  1
158100              until    FLX  >  WS-Flag-Count.
158200*
158300 EE050-Exit.
158400     exit.
158500*
158600 EE051-Print-One-Flag.
158700     generate RW-Flag-Line.
158800*
158900 EE051-Exit.
159000     exit.
159100*
159200 EE060-Print-Drains.
159300     move     "SMALL DRAINS"  to  WS-Section-Title.
159400     generate RW-Section-Head.
159500     if       WS-Drain-Count  =  zero
159600              generate RW-None-Line
159700              go to  EE060-Exit.
159800*
159900     perform  EE061-Print-One-Drain
160000              varying  DRX  from  1  by  1
160100              until    DRX  >  WS-Drain-Count.
160200*
160300 EE060-Exit.
160400     exit.
160500*
160600 EE061-Print-One-Drain.
160700     generate RW-Drain-Line.
160800*
160900 EE061-Exit.
161000     exit.
161100*
161200 EE070-Print-Outliers.
161300     move     "OUTLIERS"  to  WS-Section-Title.
161400     generate RW-Section-Head.
161500     if       WS-Outlier-Count  =  zero
161600              generate RW-None-Line
161700              go to  EE070-Exit.
161800*
161900     perform  EE071-Print-One-Outlier
162000              varying  OUX  from  1  by  1
162100              until    OUX  >  WS-Outlier-Count.
162200*
162300 EE070-Exit.
162400     exit.
162500*
162600 EE071-Print-One-Outlier.
162700     generate RW-Outlier-Line.
162800*
162900 EE071-Exit.
163000     exit.
163100*
163200 EE080-Print-Recurring.
163300     move     "RECURRING"  to  WS-Section-Title.
163400     generate RW-Section-Head.
163500     if       WS-Recurring-Count  =  zero
163600              generate RW-None-Line
163700              go to  EE080-Exit.
163800*
163900     perform  EE081-Print-One-Recurring
164000              varying  RCX  from  1  by  1
164100              until    RCX  >  WS-Recurring-Count.
164200*
164300 EE080-Exit.
164400     exit.
164500*
164600 EE081-Print-One-Recurring.
164700     generate RW-Recurring-Line.
164800*
164900 EE081-Exit.
165000     exit.
165100*
165200 EE090-Print-Suggestions.
165300     move     "SUGGESTIONS"  to  WS-Section-Title.
165400     generate RW-Section-Head.
165500     if       WS-Suggestion-Count  =  zero
165600              generate RW-None-Line
165700              go to  EE090-Exit.
165800*
165900     perform  EE091-Print-One-Suggestion
166000              varying  SGX  from  1  by  1
166100              until    SGX  >  WS-Suggestion-Count.
166200*
166300 EE090-Exit.
166400     exit.
166500*
166600 EE091-Print-One-Suggestion.
166700     move     SGX  to  WS-Sub.
166800     generate RW-Suggestion-Line.
166900*
167000 EE091-Exit.
167100     exit.
