000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance   Expense Query              *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PF030.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           07/08/1980.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1980-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Lists the running user's expenses that
001900*                        match every filter supplied on the run
002000*                        param card - month, category, need
002100*                        flag, and a free-text search against
002200*                        merchant, note or category.  Output is
002300*                        date descending, windowed by the
002400*                        Skip/Limit pair the card carries.  The
002500*                        search-term substring test is hand-
002600*                        rolled (position-by-position reference
002700*                        modification against a window sized to
002800*                        the trimmed search term) as this suite
002900*                        has no intrinsic FUNCTION available to
003000*                        it.
003100*
003200*    VERSION.            2.01.
003300*
003400*    CALLED MODULES.     PF000   (run-param check).
003500*                        PFMAP02 (case-fold for the search term).
003600*
003700*    FUNCTIONS USED.     None.
003800*
003900*    FILES USED.         PF-Param-File.    Run control card.
004000*                        PF-Expense-File.  Expense Master, read.
004100*
004200*    ERROR MESSAGES USED.
004300*                        PF011  Run parameters rejected.
004400*                        PF031  Expense Master will not open.
004500*
004600* CHANGES:
004700* 07/08/1980 jds - 1.00 Created as the payroll query screen's
004800*                       list paragraph, hand-rolled substring
004900*                       test against the name/department search
005000*                       field - no intrinsic FUNCTION on this
005100*                       compiler.                                 PY030
005200* 18/11/1982 jds        Added the category-style department
005300*                       filter alongside the existing name
005400*                       search.
005500* 26/02/1985 vbc        Re-keyed the error text onto the shop's
005600*                       three-digit message numbers, matching
005700*                       the rest of the suite.
005800* 09/05/1989 vbc        Added the skip/limit windowing off the
005900*                       run card so a long list no longer spills
006000*                       past the screen's page size.
006100* 28/10/1998 vbc - 1.01 Y2K review - no date field compared in
006200*                       this program, no change required,
006300*                       logged.
006400* 19/07/2003 rgp        Sort pass re-keyed as a bubble sort in
006500*                       place, replacing the SORT verb this
006600*                       program used while records still passed
006700*                       through a work file - the list now comes
006800*                       off an in-memory table.
006900* 28/11/2025 vbc - 2.00 Re-worked as PF030 for the Personal
007000*                       Finance suite - the query screen's list
007100*                       becomes a batch listing against the
007200*                       Expense Master, search against merchant/
007300*                       note/category in place of name/
007400*                       department.                               PF030
007500* 11/12/2025 vbc        Added Skip/Limit windowing off the run
007600*                       param card.                               PF031
007700* 10/08/2026 vbc - 2.01 AA017/AA018 compared the full 40-byte
007800*                       padded search term against a 40-byte
007900*                       sliding window, so only a term that
008000*                       filled the whole field (or matched a
008100*                       literal trailing-space suffix) could
008200*                       hit.  Window is now sized to the search
008300*                       term's trimmed length (AA008/AA009 below)
008400*                       so a short term matches anywhere in the
008500*                       field, the substring search this program
008600*                       was supposed to do all along.             PF032
008700*
008800*****************************************************************
008900*
009000 ENVIRONMENT             DIVISION.
009100*================================
009200*
009300 copy "envdiv.cob".
009400 INPUT-OUTPUT            SECTION.
009500 FILE-CONTROL.
009600*
009700 copy "selpfprm.cob".
009800 copy "selpfexp.cob".
009900*
010000 DATA                    DIVISION.
010100*================================
010200 FILE SECTION.
010300*
010400 copy "fdpfprm.cob".
010500 copy "fdpfexp.cob".
010600*
010700 WORKING-STORAGE SECTION.
010800*-------------------------
010900*
011000 77  Prog-Name                 pic x(15)  value "PF030 (2.01)".
011100*
011200 01  WS-Status-Fields.
011300     03  PF-Prm-Status         pic xx.
011400     03  PF-Exp-Status         pic xx.
011500*
011600 01  WS-Valid-Row               pic x  value "Y".
011700     88  WS-Row-Is-Valid             value "Y".
011800*
011900 01  WS-Select-Count            pic 9(4)  comp.
012000 01  WS-Select-Sub              pic 9(4)  comp.
012100 01  WS-Select-Sub2             pic 9(4)  comp.
012200 01  WS-Skip-Left               pic 9(4)  comp.
012300 01  WS-Limit-Left              pic 9(4)  comp.
012400 01  WS-Printed-Count           pic 9(4)  comp.
012500*
012600 01  WS-Select-Table.
012700     03  WS-Select-Entry  occurs  2000  times
012800                          indexed by  SXX.
012900         05  WSS-Id            pic 9(6)      comp.
013000         05  WSS-Date          pic x(10).
013100         05  WSS-Amount        pic s9(7)v99  comp-3.
013200         05  WSS-Category      pic x(20).
013300         05  WSS-Merchant      pic x(30).
013400         05  WSS-Note          pic x(40).
013500         05  WSS-Need-Flag     pic x.
013600     03  WS-Select-Swap  redefines  WS-Select-Table.
013700         05  filler            pic x(110)  occurs 2000.
013800*                                     byte
013900*                                     view of one selected row,
014000*                                     spare for a future block
014100*                                     move in place of the
014200*                                     field-by-field exchange.
014300*
014400 01  WS-One-Row.
014500     03  WS1-Id                pic 9(6)      comp.
014600     03  WS1-Date              pic x(10).
014700     03  WS1-Amount            pic s9(7)v99  comp-3.
014800     03  WS1-Category          pic x(20).
014900     03  WS1-Merchant          pic x(30).
015000     03  WS1-Note              pic x(40).
015100     03  WS1-Need-Flag         pic x.
015200 01  WS-One-Row-Bytes  redefines  WS-One-Row
015300                       pic x(110).
015400*
015500 01  WS-Search-Work.
015600     03  WS-Search-Fold        pic x(80)  value spaces.
015700     03  WS-Search-Len         binary-short  unsigned.
015800     03  WS-Search-Term        pic x(40).
015900     03  WS-Search-Term-Len    pic 99     comp.
016000     03  WS-Search-Max-Start   pic 99     comp.
016100     03  WS-Search-Hay         pic x(80)  value spaces.
016200     03  WS-Search-Hay-Len     binary-short  unsigned.
016300     03  WS-Search-Start       pic 99     comp.
016400     03  WS-Search-Found       pic x      value "N".
016500         88  WS-Search-Hit           value "Y".
016600*
016700 01  WS-Amount-Edit             pic zzzzzz9.99.
016800*
016900 01  Error-Messages.
017000     03  PF011                 pic x(28)
017100                               value "PF011 Run parameters rejected".
017200     03  PF031                 pic x(29)
017300                               value "PF031 Expense Master will not open".
017400     03  WS-All-Msgs  redefines  Error-Messages.
017500         05  WS-Msg-Char           pic x  occurs 57.
017600*                                     byte
017700*                                     view, spare for a future
017800*                                     message-dump paragraph.
017900*
018000 01  PF000-Linkage.
018100     03  PF000-Valid           pic x.
018200     03  PF000-Message         pic x(40).
018300*
018400 01  PFmap02-Linkage.
018500     03  Fold-Field            pic x(80).
018600     03  Fold-Field-Len        binary-short  unsigned.
018700*
018800 PROCEDURE DIVISION.
018900*=====================
019000*
019100 AA000-Main.
019200     perform  AA005-Read-Run-Params.
019300     if       not  WS-Row-Is-Valid
019400              go to  AA000-Exit.
019500*
019600     perform  AA007-Fold-Search-Term.
019700     perform  AA010-Select-Rows.
019800     if       not  WS-Row-Is-Valid
019900              go to  AA000-Exit.
020000*
020100     perform  AA020-Sort-Descending.
020200     perform  AA030-Print-Window.
020300*
020400 AA000-Exit.
020500     stop     run.
020600*
020700 AA005-Read-Run-Params.
020800     move     "Y"  to  WS-Valid-Row.
020900     open     input  PF-Param-File.
021000     if       PF-Prm-Status  not  =  "00"
021100              display  PF011
021200              move     "N"  to  WS-Valid-Row
021300              go to  AA005-Exit.
021400*
021500     read     PF-Param-File
021600              at end  move  "N"  to  WS-Valid-Row.
021700     close    PF-Param-File.
021800     if       not  WS-Row-Is-Valid
021900              go to  AA005-Exit.
022000*
022100     call     "PF000"  using  PF-Run-Param-Record
022200                              PF000-Valid
022300                              PF000-Message.
022400     if       PF000-Valid  =  "N"
022500              display  PF011  " - "  PF000-Message
022600              move     "N"  to  WS-Valid-Row.
022700*
022800 AA005-Exit.
022900     exit.
023000*
023100 AA007-Fold-Search-Term.
023200     move     PF-Param-Search-Term  to  WS-Search-Term.
023300     move     spaces                to  WS-Search-Fold.
023400     move     PF-Param-Search-Term  to  WS-Search-Fold (1:40).
023500     move     40                    to  Fold-Field-Len.
023600     move     WS-Search-Fold        to  Fold-Field.
023700     call     "PFMAP02"  using  Fold-Field  Fold-Field-Len.
023800     move     Fold-Field            to  WS-Search-Fold.
023900     move     WS-Search-Fold (1:40) to  WS-Search-Term.
024000*
024100     perform  AA008-Find-Term-Len.
024200*
024300 AA007-Exit.
024400     exit.
024500*
024600 AA008-Find-Term-Len.
024700     move     40  to  WS-Search-Term-Len.
024800     perform  AA009-Back-One-Space
024900              until  WS-Search-Term-Len  =  zero  or
025000                     WS-Search-Term (WS-Search-Term-Len:1)  not  =
025100                     space.
025200*
025300 AA008-Exit.
025400     exit.
025500*
025600 AA009-Back-One-Space.
025700     subtract  1  from  WS-Search-Term-Len.
025800*
025900 AA009-Exit.
026000     exit.
026100*
026200 AA010-Select-Rows.
026300     move     zero  to  WS-Select-Count.
026400     open     input  PF-Expense-File.
026500     if       PF-Exp-Status  not  =  "00"
026600              display  PF031
026700              move     "N"  to  WS-Valid-Row
026800              go to  AA010-Exit.
026900*
027000     perform  AA015-Select-Loop
027100              until  PF-Exp-Status  =  "10".
027200     close    PF-Expense-File.
027300*
027400 AA010-Exit.
027500     exit.
027600*
027700 AA015-Select-Loop.
027800     read     PF-Expense-File  next record
027900              at end  move  "10"  to  PF-Exp-Status
028000              go to  AA015-Exit.
028100*
028200     if       Exp-User-Id  not  =  PF-Param-User-Id
028300              go to  AA015-Exit.
028400     if       PF-Param-Month  not  =  spaces  and
028500              Exp-Date (1:7)  not  =  PF-Param-Month
028600              go to  AA015-Exit.
028700     if       PF-Param-Category  not  =  spaces  and
028800              Exp-Category  not  =  PF-Param-Category
028900              go to  AA015-Exit.
029000     if       PF-Param-Need-Flag  not  =  space  and
029100              Exp-Need-Flag  not  =  PF-Param-Need-Flag
029200              go to  AA015-Exit.
029300*
029400     if       WS-Search-Term  not  =  spaces
029500              perform  AA016-Check-Search-Term
029600              if       not  WS-Search-Hit
029700                       go to  AA015-Exit.
029800*
029900     if       WS-Select-Count  >=  2000
030000              go to  AA015-Exit.
030100*
030200     add      1  to  WS-Select-Count.
030300     move     Exp-Id         to  WSS-Id (WS-Select-Count).
030400     move     Exp-Date       to  WSS-Date (WS-Select-Count).
030500     move     Exp-Amount     to  WSS-Amount (WS-Select-Count).
030600     move     Exp-Category   to  WSS-Category (WS-Select-Count).
030700     move     Exp-Merchant   to  WSS-Merchant (WS-Select-Count).
030800     move     Exp-Note       to  WSS-Note (WS-Select-Count).
030900     move     Exp-Need-Flag  to  WSS-Need-Flag (WS-Select-Count).
031000*
031100 AA015-Exit.
031200     exit.
031300*
031400 AA016-Check-Search-Term.
031500     move     "N"  to  WS-Search-Found.
031600*
031700     move     spaces  to  WS-Search-Hay.
031800     move     Exp-Merchant  to  WS-Search-Hay (1:30).
031900     perform  AA017-Fold-And-Test.
032000     if       WS-Search-Hit
032100              go to  AA016-Exit.
032200*
032300     move     spaces  to  WS-Search-Hay.
032400     move     Exp-Note  to  WS-Search-Hay (1:40).
032500     perform  AA017-Fold-And-Test.
032600     if       WS-Search-Hit
032700              go to  AA016-Exit.
032800*
032900     move     spaces  to  WS-Search-Hay.
033000     move     Exp-Category  to  WS-Search-Hay (1:20).
033100     perform  AA017-Fold-And-Test.
033200*
033300 AA016-Exit.
033400     exit.
033500*
033600 AA017-Fold-And-Test.
033700     move     80  to  Fold-Field-Len.
033800     move     WS-Search-Hay  to  Fold-Field.
033900     call     "PFMAP02"  using  Fold-Field  Fold-Field-Len.
034000     move     Fold-Field     to  WS-Search-Hay.
034100     move     "N"            to  WS-Search-Found.
034200*
034300     if       WS-Search-Term-Len  =  zero
034400              go to  AA017-Exit.
034500     compute  WS-Search-Max-Start  =  81 - WS-Search-Term-Len.
034600*
034700     move     1  to  WS-Search-Start.
034800     perform  AA018-Scan-One-Position
034900              until  WS-Search-Found  =  "Y"  or
035000                     WS-Search-Start  >  WS-Search-Max-Start.
035100*
035200 AA017-Exit.
035300     exit.
035400*
035500 AA018-Scan-One-Position.
035600     if       WS-Search-Hay (WS-Search-Start:WS-Search-Term-Len)  =
035700              WS-Search-Term (1:WS-Search-Term-Len)
035800              move  "Y"  to  WS-Search-Found
035900     else
036000              add   1  to  WS-Search-Start.
036100*
036200 AA018-Exit.
036300     exit.
036400*
036500 AA020-Sort-Descending.
036600     if       WS-Select-Count  <  2
036700              go to  AA020-Exit.
036800*
036900     perform  AA021-Outer-Pass
037000              varying  WS-Select-Sub  from  1  by  1
037100              until    WS-Select-Sub  >  WS-Select-Count.
037200*
037300 AA020-Exit.
037400     exit.
037500*
037600 AA021-Outer-Pass.
037700     perform  AA022-Inner-Pass
037800              varying  WS-Select-Sub2  from  1  by  1
037900              until    WS-Select-Sub2  >  WS-Select-Count.
038000*
038100 AA021-Exit.
038200     exit.
038300*
038400 AA022-Inner-Pass.
038500     if       WS-Select-Sub2  =  WS-Select-Count
038600              go to  AA022-Exit.
038700*
038800     if       WSS-Date (WS-Select-Sub2)  <
038900              WSS-Date (WS-Select-Sub2 + 1)
039000              move  WS-Select-Entry (WS-Select-Sub2)     to  WS-One-Row
039100              move  WS-Select-Entry (WS-Select-Sub2 + 1) to
039200                    WS-Select-Entry (WS-Select-Sub2)
039300              move  WS-One-Row  to
039400                    WS-Select-Entry (WS-Select-Sub2 + 1).
039500*
039600 AA022-Exit.
039700     exit.
039800*
039900 AA030-Print-Window.
040000     move     PF-Param-Skip   to  WS-Skip-Left.
040100     move     PF-Param-Limit  to  WS-Limit-Left.
040200     if       WS-Limit-Left  <  1  or  >  1000
040300              move  100  to  WS-Limit-Left.
040400     move     zero  to  WS-Printed-Count.
040500*
040600     perform  AA035-Print-One-Row
040700              varying  WS-Select-Sub  from  1  by  1
040800              until    WS-Select-Sub  >  WS-Select-Count  or
040900                       WS-Printed-Count  >=  WS-Limit-Left.
041000*
041100 AA030-Exit.
041200     exit.
041300*
041400 AA035-Print-One-Row.
041500     if       WS-Skip-Left  >  zero
041600              subtract  1  from  WS-Skip-Left
041700              go to  AA035-Exit.
041800*
041900     move     WSS-Amount (WS-Select-Sub)  to  WS-Amount-Edit.
042000     display  WSS-Id (WS-Select-Sub)  " "
042100              WSS-Date (WS-Select-Sub)  " "
042200              WS-Amount-Edit  " "
042300              WSS-Category (WS-Select-Sub)  " "
042400              WSS-Merchant (WS-Select-Sub)  " "
042500              WSS-Need-Flag (WS-Select-Sub).
042600     add      1  to  WS-Printed-Count.
042700*
042800 AA035-Exit.
042900     exit.
