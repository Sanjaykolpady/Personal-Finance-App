000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance   Budget Maintenance         *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PF040.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           11/09/1987.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1987-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Adds, amends, removes, lists or
001900*                        summarises a user's monthly budgets,
002000*                        chosen by PF-Param-Action (A/U/D/L/S).
002100*                        The whole Budget Master is small enough
002200*                        to hold in WS-Budget-Table for the run
002300*                        - add/update/delete load it, make the
002400*                        one change, and rewrite the file from
002500*                        the table; list/summary just read it.
002600*
002700*                        Re-worked from PYRGSTR's open-params/
002800*                        open-master/check-status/close skeleton
002900*                        - the check-register print loop becomes
003000*                        the load-apply-rewrite pass below.
003100*
003200*    VERSION.            2.00.
003300*
003400*    CALLED MODULES.     PF000  (run-param check).
003500*
003600*    FUNCTIONS USED.     None.
003700*
003800*    FILES USED.         PF-Param-File.   Run control card.
003900*                        PF-Budget-File.  Budget Master.
004000*
004100*    ERROR MESSAGES USED.
004200*                        PF011  Run parameters rejected.
004300*                        PF041  Budget already exists for this
004400*                               user, category and month.
004500*                        PF042  Budget amount may not be negative.
004600*                        PF043  Budget id not found.
004700*                        PF044  Budget table full - Aborting add.
004800*
004900* CHANGES:
005000* 11/09/1987 vbc - 1.00 Created as PYBUDGT, a departmental
005100*                       budget-limit maintenance taken from the
005200*                       shape of PYRGSTR, which itself started
005300*                       from VACPRINT - same open-params/open-
005400*                       master/check-status/close skeleton,
005500*                       add/amend/delete/list/summary chosen off
005600*                       the run card's action code.               PY040
005700* 23/05/1990 jds        Added the summary action, totalling the
005800*                       table by department rather than listing
005900*                       every row.
006000* 07/02/1994 vbc        Widened the budget amount ahead of the
006100*                       larger capital-project limits coming
006200*                       into next year's plan.
006300* 28/10/1998 vbc - 1.01 Y2K review - no date field carried on the
006400*                       Budget Master, no change required,
006500*                       logged.
006600* 11/06/2006 rgp        Table-full check on the add path tightened
006700*                       to abort the add rather than silently
006800*                       truncate the table, after a full table
006900*                       quietly dropped a department's limit.
007000* 02/02/2026 vbc - 2.00 Re-worked as PF040 for the Personal
007100*                       Finance suite - the department/limit
007200*                       pair becomes the user/category/month
007300*                       budget, same load-apply-rewrite table
007400*                       pass.                                     PF040
007500*
007600*****************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 copy "envdiv.cob".
008200 INPUT-OUTPUT            SECTION.
008300 FILE-CONTROL.
008400*
008500 copy "selpfprm.cob".
008600 copy "selpfbud.cob".
008700*
008800 DATA                    DIVISION.
008900*================================
009000 FILE SECTION.
009100*
009200 copy "fdpfprm.cob".
009300 copy "fdpfbud.cob".
009400*
009500 WORKING-STORAGE SECTION.
009600*-------------------------
009700*
009800 77  Prog-Name                 pic x(15)  value "PF040 (2.00)".
009900*
010000 01  WS-Status-Fields.
010100     03  PF-Prm-Status         pic xx.
010200     03  PF-Bud-Status         pic xx.
010300*
010400 01  WS-Valid-Row               pic x  value "Y".
010500     88  WS-Row-Is-Valid             value "Y".
010600*
010700 01  WS-Modified                pic x  value "N".
010800     88  WS-Table-Modified           value "Y".
010900*
011000 01  WS-Budget-Count            pic 9(4)  comp.
011100 01  WS-Budget-Sub              pic 9(4)  comp.
011200 01  WS-Budget-Sub2             pic 9(4)  comp.
011300 01  WS-Next-Bud-Id             pic 9(6)  comp.
011400 01  WS-Found-Sub               pic 9(4)  comp.
011500*
011600 01  WS-Budget-Table.
011700     03  WS-Budget-Entry  occurs  1000  times
011800                          indexed by  BXX.
011900         05  WSB-Id            pic 9(6)      comp.
012000         05  WSB-User-Id       pic 9(6)      comp.
012100         05  WSB-Category      pic x(20).
012200         05  WSB-Amount        pic s9(7)v99  comp-3.
012300         05  WSB-Month         pic x(7).
012400     03  WS-Budget-Swap  redefines  WS-Budget-Table.
012500         05  filler            pic x(40)  occurs 1000.
012600*                                    byte
012700*                                    view of one budget entry,
012800*                                    spare for a future block
012900*                                    move in the exchange sort.
013000*
013100 01  WS-One-Budget.
013200     03  WS1-Id                pic 9(6)      comp.
013300     03  WS1-User-Id           pic 9(6)      comp.
013400     03  WS1-Category          pic x(20).
013500     03  WS1-Amount            pic s9(7)v99  comp-3.
013600     03  WS1-Month             pic x(7).
013700 01  WS-One-Budget-Bytes  redefines  WS-One-Budget
013800                          pic x(40).
013900*
014000 01  WS-Amount-Edit             pic zzzzzz9.99.
014100*
014200 01  Error-Messages.
014300     03  PF011                 pic x(28)
014400                               value "PF011 Run parameters rejected".
014500     03  PF041                 pic x(42)
014600                               value "PF041 Budget already exists for user/cat/mth".
014700     03  PF042                 pic x(37)
014800                               value "PF042 Budget amount may not be negative".
014900     03  PF043                 pic x(22)
015000                               value "PF043 Budget id not found".
015100     03  PF044                 pic x(30)
015200                               value "PF044 Budget table full on add".
015300     03  WS-All-Msgs  redefines  Error-Messages.
015400         05  WS-Msg-Char           pic x  occurs 159.
015500*                                     byte
015600*                                     view, spare for a future
015700*                                     message-dump paragraph.
015800*
015900 01  PF000-Linkage.
016000     03  PF000-Valid           pic x.
016100     03  PF000-Message         pic x(40).
016200*
016300 PROCEDURE DIVISION.
016400*=====================
016500*
016600 AA000-Main.
016700     perform  AA005-Read-Run-Params.
016800     if       not  WS-Row-Is-Valid
016900              go to  AA000-Exit.
017000*
017100     perform  AA010-Open-And-Load.
017200     if       not  WS-Row-Is-Valid
017300              go to  AA000-Exit.
017400*
017500     perform  AA020-Apply-Action.
017600*
017700     if       WS-Table-Modified
017800              perform  AA080-Rewrite-Master.
017900*
018000 AA000-Exit.
018100     stop     run.
018200*
018300 AA005-Read-Run-Params.
018400     move     "Y"  to  WS-Valid-Row.
018500     open     input  PF-Param-File.
018600     if       PF-Prm-Status  not  =  "00"
018700              display  PF011
018800              move     "N"  to  WS-Valid-Row
018900              go to  AA005-Exit.
019000*
019100     read     PF-Param-File
019200              at end  move  "N"  to  WS-Valid-Row.
019300     close    PF-Param-File.
019400     if       not  WS-Row-Is-Valid
019500              go to  AA005-Exit.
019600*
019700     call     "PF000"  using  PF-Run-Param-Record
019800                              PF000-Valid
019900                              PF000-Message.
020000     if       PF000-Valid  =  "N"
020100              display  PF011  " - "  PF000-Message
020200              move     "N"  to  WS-Valid-Row.
020300*
020400 AA005-Exit.
020500     exit.
020600*
020700 AA010-Open-And-Load.
020800     move     zero  to  WS-Budget-Count  WS-Next-Bud-Id.
020900     open     input  PF-Budget-File.
021000     if       PF-Bud-Status  not  =  "00"
021100              move     zero  to  PF-Bud-Status
021200              go to  AA010-Exit.
021300*
021400     perform  AA011-Load-One
021500              until  PF-Bud-Status  =  "10".
021600     close    PF-Budget-File.
021700*
021800 AA010-Exit.
021900     exit.
022000*
022100 AA011-Load-One.
022200     read     PF-Budget-File  next record
022300              at end  move  "10"  to  PF-Bud-Status
022400              go to  AA011-Exit.
022500*
022600     add      1  to  WS-Budget-Count.
022700     move     Bud-Id         to  WSB-Id (WS-Budget-Count).
022800     move     Bud-User-Id    to  WSB-User-Id (WS-Budget-Count).
022900     move     Bud-Category   to  WSB-Category (WS-Budget-Count).
023000     move     Bud-Amount     to  WSB-Amount (WS-Budget-Count).
023100     move     Bud-Month      to  WSB-Month (WS-Budget-Count).
023200     if       Bud-Id  >  WS-Next-Bud-Id
023300              move  Bud-Id  to  WS-Next-Bud-Id.
023400*
023500 AA011-Exit.
023600     exit.
023700*
023800 AA020-Apply-Action.
023900     evaluate  PF-Param-Action
024000         when  "A"  perform  AA030-Add-Budget
024100         when  "U"  perform  AA040-Update-Budget
024200         when  "D"  perform  AA050-Delete-Budget
024300         when  "L"  perform  AA060-List-Budgets
024400         when  "S"  perform  AA070-Summary-Month
024500     end-evaluate.
024600*
024700 AA020-Exit.
024800     exit.
024900*
025000 AA030-Add-Budget.
025100     if       PF-Param-Bud-Amount  <  zero
025200              display  PF042
025300              go to  AA030-Exit.
025400*
025500     move     zero  to  WS-Found-Sub.
025600     perform  AA031-Check-Duplicate
025700              varying  WS-Budget-Sub  from  1  by  1
025800              until    WS-Budget-Sub  >  WS-Budget-Count.
025900     if       WS-Found-Sub  not  =  zero
026000              display  PF041
026100              go to  AA030-Exit.
026200*
026300     if       WS-Budget-Count  >=  1000
026400              display  PF044
026500              go to  AA030-Exit.
026600*
026700     add      1  to  WS-Budget-Count.
026800     add      1  to  WS-Next-Bud-Id.
026900     move     WS-Next-Bud-Id       to  WSB-Id (WS-Budget-Count).
027000     move     PF-Param-User-Id     to  WSB-User-Id (WS-Budget-Count).
027100     move     PF-Param-Category    to  WSB-Category (WS-Budget-Count).
027200     move     PF-Param-Bud-Amount  to  WSB-Amount (WS-Budget-Count).
027300     move     PF-Param-Month       to  WSB-Month (WS-Budget-Count).
027400     move     "Y"  to  WS-Modified.
027500     display  "Added budget id "  WS-Next-Bud-Id.
027600*
027700 AA030-Exit.
027800     exit.
027900*
028000 AA031-Check-Duplicate.
028100     if       WSB-User-Id (WS-Budget-Sub)  =  PF-Param-User-Id  and
028200              WSB-Category (WS-Budget-Sub)  =  PF-Param-Category  and
028300              WSB-Month (WS-Budget-Sub)  =  PF-Param-Month
028400              move  WS-Budget-Sub  to  WS-Found-Sub.
028500*
028600 AA031-Exit.
028700     exit.
028800*
028900 AA040-Update-Budget.
029000     if       PF-Param-Bud-Amount  <  zero
029100              display  PF042
029200              go to  AA040-Exit.
029300*
029400     move     zero  to  WS-Found-Sub.
029500     perform  AA041-Find-By-Id
029600              varying  WS-Budget-Sub  from  1  by  1
029700              until    WS-Budget-Sub  >  WS-Budget-Count.
029800     if       WS-Found-Sub  =  zero
029900              display  PF043
030000              go to  AA040-Exit.
030100*
030200     move     PF-Param-Bud-Amount  to  WSB-Amount (WS-Found-Sub).
030300     move     "Y"  to  WS-Modified.
030400     display  "Updated budget id "  PF-Param-Bud-Id.
030500*
030600 AA040-Exit.
030700     exit.
030800*
030900 AA041-Find-By-Id.
031000     if       WSB-Id (WS-Budget-Sub)  =  PF-Param-Bud-Id
031100              move  WS-Budget-Sub  to  WS-Found-Sub.
031200*
031300 AA041-Exit.
031400     exit.
031500*
031600 AA050-Delete-Budget.
031700     move     zero  to  WS-Found-Sub.
031800     perform  AA041-Find-By-Id
031900              varying  WS-Budget-Sub  from  1  by  1
032000              until    WS-Budget-Sub  >  WS-Budget-Count.
032100     if       WS-Found-Sub  =  zero
032200              display  PF043
032300              go to  AA050-Exit.
032400*
032500     perform  AA051-Shift-Down
032600              varying  WS-Budget-Sub  from  WS-Found-Sub  by  1
032700              until    WS-Budget-Sub  >=  WS-Budget-Count.
032800     subtract  1  from  WS-Budget-Count.
032900     move     "Y"  to  WS-Modified.
033000     display  "Deleted budget id "  PF-Param-Bud-Id.
033100*
033200 AA050-Exit.
033300     exit.
033400*
033500 AA051-Shift-Down.
033600     move     WS-Budget-Entry (WS-Budget-Sub + 1)  to
033700              WS-Budget-Entry (WS-Budget-Sub).
033800*
033900 AA051-Exit.
034000     exit.
034100*
034200 AA060-List-Budgets.
034300     perform  AA061-Filter-For-List.
034400     perform  AA065-Sort-Ascending.
034500*
034600     perform  AA066-Print-One-List-Line
034700              varying  WS-Budget-Sub  from  1  by  1
034800              until    WS-Budget-Sub  >  WS-Budget-Count.
034900*
035000 AA060-Exit.
035100     exit.
035200*
035300 AA061-Filter-For-List.
035400     perform  AA062-Filter-One-Entry
035500              varying  WS-Budget-Sub  from  WS-Budget-Count  by  -1
035600              until    WS-Budget-Sub  <  1.
035700*
035800 AA061-Exit.
035900     exit.
036000*
036100 AA062-Filter-One-Entry.
036200     if       WSB-User-Id (WS-Budget-Sub)  not  =  PF-Param-User-Id
036300              perform  AA063-Remove-Entry
036400              go to  AA062-Exit.
036500     if       PF-Param-Month  not  =  spaces  and
036600              WSB-Month (WS-Budget-Sub)  not  =  PF-Param-Month
036700              perform  AA063-Remove-Entry
036800              go to  AA062-Exit.
036900     if       PF-Param-Category  not  =  spaces  and
037000              WSB-Category (WS-Budget-Sub)  not  =  PF-Param-Category
037100              perform  AA063-Remove-Entry.
037200*
037300 AA062-Exit.
037400     exit.
037500*
037600 AA063-Remove-Entry.
037700     perform  AA064-Shift-One
037800              varying  WS-Budget-Sub2  from  WS-Budget-Sub  by  1
037900              until    WS-Budget-Sub2  >=  WS-Budget-Count.
038000     subtract  1  from  WS-Budget-Count.
038100*
038200 AA063-Exit.
038300     exit.
038400*
038500 AA064-Shift-One.
038600     move     WS-Budget-Entry (WS-Budget-Sub2 + 1)  to
038700              WS-Budget-Entry (WS-Budget-Sub2).
038800*
038900 AA064-Exit.
039000     exit.
039100*
039200 AA065-Sort-Ascending.
039300     if       WS-Budget-Count  <  2
039400              go to  AA065-Exit.
039500*
039600     perform  AA067-Outer-Pass
039700              varying  WS-Budget-Sub  from  1  by  1
039800              until    WS-Budget-Sub  >  WS-Budget-Count.
039900*
040000 AA065-Exit.
040100     exit.
040200*
040300 AA067-Outer-Pass.
040400     perform  AA068-Inner-Pass
040500              varying  WS-Budget-Sub2  from  1  by  1
040600              until    WS-Budget-Sub2  >  WS-Budget-Count.
040700*
040800 AA067-Exit.
040900     exit.
041000*
041100 AA068-Inner-Pass.
041200     if       WS-Budget-Sub2  =  WS-Budget-Count
041300              go to  AA068-Exit.
041400*
041500     if       WSB-Category (WS-Budget-Sub2)  >
041600              WSB-Category (WS-Budget-Sub2 + 1)
041700              move  WS-Budget-Entry (WS-Budget-Sub2)     to  WS-One-Budget
041800              move  WS-Budget-Entry (WS-Budget-Sub2 + 1) to
041900                    WS-Budget-Entry (WS-Budget-Sub2)
042000              move  WS-One-Budget  to
042100                    WS-Budget-Entry (WS-Budget-Sub2 + 1).
042200*
042300 AA068-Exit.
042400     exit.
042500*
042600 AA066-Print-One-List-Line.
042700     move     WSB-Amount (WS-Budget-Sub)  to  WS-Amount-Edit.
042800     display  WSB-Category (WS-Budget-Sub)  " "
042900              WS-Amount-Edit  " "
043000              WSB-Month (WS-Budget-Sub).
043100*
043200 AA066-Exit.
043300     exit.
043400*
043500 AA070-Summary-Month.
043600     perform  AA071-Filter-For-Summary.
043700     perform  AA065-Sort-Ascending.
043800*
043900     perform  AA072-Print-One-Summary-Line
044000              varying  WS-Budget-Sub  from  1  by  1
044100              until    WS-Budget-Sub  >  WS-Budget-Count.
044200*
044300 AA070-Exit.
044400     exit.
044500*
044600 AA071-Filter-For-Summary.
044700     perform  AA073-Filter-One-Summary-Entry
044800              varying  WS-Budget-Sub  from  WS-Budget-Count  by  -1
044900              until    WS-Budget-Sub  <  1.
045000*
045100 AA071-Exit.
045200     exit.
045300*
045400 AA073-Filter-One-Summary-Entry.
045500     if       WSB-User-Id (WS-Budget-Sub)  not  =  PF-Param-User-Id  or
045600              WSB-Month (WS-Budget-Sub)  not  =  PF-Param-Month
045700              perform  AA063-Remove-Entry.
045800*
045900 AA073-Exit.
046000     exit.
046100*
046200 AA072-Print-One-Summary-Line.
046300     move     WSB-Amount (WS-Budget-Sub)  to  WS-Amount-Edit.
046400     display  WSB-Category (WS-Budget-Sub)  " "  WS-Amount-Edit.
046500*
046600 AA072-Exit.
046700     exit.
046800*
046900 AA080-Rewrite-Master.
047000     open     output  PF-Budget-File.
047100     perform  AA081-Write-One
047200              varying  WS-Budget-Sub  from  1  by  1
047300              until    WS-Budget-Sub  >  WS-Budget-Count.
047400     close    PF-Budget-File.
047500*
047600 AA080-Exit.
047700     exit.
047800*
047900 AA081-Write-One.
048000     move     WSB-Id (WS-Budget-Sub)        to  Bud-Id.
048100     move     WSB-User-Id (WS-Budget-Sub)   to  Bud-User-Id.
048200     move     WSB-Category (WS-Budget-Sub)  to  Bud-Category.
048300     move     WSB-Amount (WS-Budget-Sub)    to  Bud-Amount.
048400     move     WSB-Month (WS-Budget-Sub)     to  Bud-Month.
048500     write    PF-Budget-Record.
048600*
048700 AA081-Exit.
048800     exit.
