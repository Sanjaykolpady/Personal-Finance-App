000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance   CSV Import                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PF010.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           03/02/1981.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1981-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Loads a comma-delimited expense file
001900*                        (header line date,amount,category,
002000*                        merchant,note,need) into the Expense
002100*                        Master for the running user-id.  Any
002200*                        row that fails its checks is counted
002300*                        and skipped - the run carries on, there
002400*                        is no operator to query on a duplicate
002500*                        or a bad date the way a screen program
002600*                        would.  The amount column is parsed by
002700*                        PFMAP05, not by REDEFINEing the UNSTRING
002800*                        output as unedited numeric - that field
002900*                        carries a decimal point and trailing
003000*                        spaces, neither of which an unedited
003100*                        numeric picture can carry.
003200*
003300*    VERSION.            2.00.
003400*
003500*    CALLED MODULES.     PF000   (run-param check).
003600*                        PFMAP02 (case-fold of the need column).
003700*                        PFMAP04 (date validation/month key).
003800*                        PFMAP05 (amount parse/validation).
003900*
004000*    FUNCTIONS USED.     None.
004100*
004200*    FILES USED.         PF-Param-File.    Run control card.
004300*                        PF-Import-File.   Delimited input.
004400*                        PF-Expense-File.  Expense Master, opened
004500*                                          EXTEND to append.
004600*
004700*    ERROR MESSAGES USED.
004800*                        PF011  Run parameters rejected.
004900*                        PF012  Expense Master will not open.
005000*                        PF013  Import file will not open.
005100*
005200* CHANGES:
005300* 03/02/1981 jds - 1.00 Created as the weekly time-card loader
005400*                       for payroll, reading the clerk-keyed
005500*                       hours-and-rate cards off PY-Param1 and
005600*                       appending PY-Time-File.                   PY010
005700* 14/09/1981 jds        Added the rate-text parse (dollars and
005800*                       cents, keyed by hand on the card) via
005900*                       the new MAPS05 call, in place of the
006000*                       unedited-numeric redefine it replaced.
006100* 22/06/1983 vbc        Picked up PY000's file-open status checks
006200*                       in place of the card-reader abend this
006300*                       program used to take on a bad open.
006400* 19/03/1986 vbc - 1.01 Re-keyed the error text onto the shop's
006500*                       three-digit message numbers, matching
006600*                       PYRGSTR's ZZ040 idiom.
006700* 11/07/1988 vbc        Widened the hours field ahead of the
006800*                       time-and-a-half overtime rules in the
006900*                       new union agreement.
007000* 28/10/1998 vbc - 1.02 Y2K review - the card's pay-period date
007100*                       re-pointed at a four-digit year, the
007200*                       only year this card carries.
007300* 05/06/2001 rgp        Added a pre-pass over the master to find
007400*                       the next available id, avoiding a gap
007500*                       when a card is rejected mid-run.
007600* 14/02/2005 vbc        Left-trim pass on the free-text fields
007700*                       taken out to its own paragraph so every
007800*                       text field on the card shares it.
007900* 27/11/2025 vbc - 2.00 Re-worked as PF010 for the Personal
008000*                       Finance suite - the time-card layout
008100*                       becomes the CSV import row, built off
008200*                       the shape of PY000's file-open checks
008300*                       and PYRGSTR's ZZ040 status-message idiom,
008400*                       no screen work as this suite is
008500*                       unattended batch.                         PF010
008600* 04/12/2025 vbc        Added the pre-pass over the Expense
008700*                       Master to pick up the next Exp-Id before
008800*                       the append pass opens it EXTEND.          PF011
008900* 09/12/2025 vbc        Added the left-trim pass on category,
009000*                       merchant and note, taken out to its own
009100*                       paragraph so all three fields share it.   PF012
009200* 10/08/2026 vbc        Imp-Amount-Digits removed from
009300*                       wspfimp.cob - REDEFINEing the raw
009400*                       UNSTRING text as unedited numeric failed
009500*                       NOT NUMERIC on every row with a decimal
009600*                       point.  Amount is now parsed by PFMAP05,
009700*                       and the missing copy "wspfimp.cob" that
009800*                       left Imp-Date-Text and its neighbours
009900*                       undeclared is restored below.             PF013
010000*
010100*****************************************************************
010200*
010300 ENVIRONMENT             DIVISION.
010400*================================
010500*
010600 copy "envdiv.cob".
010700 INPUT-OUTPUT            SECTION.
010800 FILE-CONTROL.
010900*
011000 copy "selpfprm.cob".
011100 copy "selpfimp.cob".
011200 copy "selpfexp.cob".
011300*
011400 DATA                    DIVISION.
011500*================================
011600 FILE SECTION.
011700*
011800 copy "fdpfprm.cob".
011900 copy "fdpfimp.cob".
012000 copy "fdpfexp.cob".
012100*
012200 WORKING-STORAGE SECTION.
012300*-------------------------
012400*
012500 77  Prog-Name                 pic x(15)  value "PF010 (2.00)".
012600*
012700 01  WS-Status-Fields.
012800     03  PF-Prm-Status         pic xx.
012900     03  PF-Imp-Status         pic xx.
013000     03  PF-Exp-Status         pic xx.
013100     03  WS-Status-Both  redefines  WS-Status-Fields.
013200         05  WS-Status-Char    pic x  occurs 6.
013300*                                     combined
013400*                                     byte view of the three
013500*                                     2-byte status codes, spare
013600*                                     for a future single abort
013700*                                     trace line.
013800*
013900 01  PF-Imp-Line-Len            pic 9(4)  comp.
014000*
014100 copy "wspfimp.cob".
014200*
014300 01  WS-Counts.
014400     03  WS-Imported-Count      pic 9(6)  comp.
014500     03  WS-Rejected-Count      pic 9(6)  comp.
014600     03  WS-Next-Id             pic 9(6)  comp.
014700     03  WS-Field-Count         pic 9     comp.
014800*
014900 01  WS-Parse-Work.
015000     03  WS-Rest-Of-Line        pic x(160).
015100     03  WS-Valid-Row           pic x      value "Y".
015200         88  WS-Row-Is-Valid         value "Y".
015300*
015400 01  WS-Need-Work.
015500     03  WS-Need-Fold           pic x(80)  value spaces.
015600     03  WS-Need-Fold-Ar  redefines  WS-Need-Fold.
015700         05  WS-Need-Fold-Char  pic x  occurs 80.
015800*
015900 01  WS-Trim-Work.
016000     03  WS-Trim-Field          pic x(40).
016100     03  WS-Trim-Result         pic x(40).
016200     03  WS-Trim-Start          pic 99     comp.
016300*
016400 01  Error-Messages.
016500     03  PF011                 pic x(28)
016600                               value "PF011 Run parameters rejected".
016700     03  PF012                 pic x(30)
016800                               value "PF012 Expense Master will not open".
016900     03  PF013                 pic x(28)
017000                               value "PF013 Import file will not open".
017050     03  WS-All-Msgs  redefines  Error-Messages.
017060         05  WS-Msg-Char           pic x  occurs 86.
017070*                                     byte
017080*                                     view, spare for a future
017090*                                     message-dump paragraph.
017100*
017200 01  PF000-Linkage.
017300     03  PF000-Valid           pic x.
017400     03  PF000-Message         pic x(40).
017500*
017600 01  PFmap02-Linkage.
017700     03  Fold-Field            pic x(80).
017800     03  Fold-Field-Len        binary-short  unsigned.
017900*
018000 01  PFmap04-Linkage.
018100     03  A-Date                pic x(10).
018200     03  A-Date-Valid          pic x.
018300     03  A-Month-Key           pic x(7).
018400*
018500 01  PFmap05-Linkage.
018600     03  A-Amount-Text         pic x(12).
018700     03  A-Amount-Valid        pic x.
018800     03  A-Amount-Out          pic s9(7)v99  comp-3.
018900*
019000 PROCEDURE DIVISION.
019100*=====================
019200*
019300 AA000-Main.
019400     move     zero  to  WS-Imported-Count  WS-Rejected-Count.
019500     perform  AA005-Read-Run-Params.
019600     if       not  WS-Row-Is-Valid
019700              go to  AA000-Exit.
019800*
019900     perform  AA006-Find-Next-Id.
020000     perform  AA010-Open-Work-Files.
020100     if       PF-Imp-Status  not  =  "00"
020200              go to  AA000-Exit.
020300*
020400     perform  AA020-Skip-Header.
020500     perform  AA030-Read-Import-Loop
020600              until  PF-Imp-Status  =  "10".
020700*
020800     close    PF-Import-File  PF-Expense-File.
020900     display  "Imported "  WS-Imported-Count  " expenses".
021000     if       WS-Rejected-Count  not  =  zero
021100              display  "Rejected "  WS-Rejected-Count
021200                       " rows on import".
021300*
021400 AA000-Exit.
021500     stop     run.
021600*
021700 AA005-Read-Run-Params.
021800     move     "Y"  to  WS-Valid-Row.
021900     open     input  PF-Param-File.
022000     if       PF-Prm-Status  not  =  "00"
022100              display  PF011
022200              move     "N"  to  WS-Valid-Row
022300              go to  AA005-Exit.
022400*
022500     read     PF-Param-File
022600              at end  move  "N"  to  WS-Valid-Row.
022700     close    PF-Param-File.
022800     if       not  WS-Row-Is-Valid
022900              go to  AA005-Exit.
023000*
023100     call     "PF000"  using  PF-Run-Param-Record
023200                              PF000-Valid
023300                              PF000-Message.
023400     if       PF000-Valid  =  "N"
023500              display  PF011  " - "  PF000-Message
023600              move     "N"  to  WS-Valid-Row.
023700*
023800 AA005-Exit.
023900     exit.
024000*
024100 AA006-Find-Next-Id.
024200     move     zero  to  WS-Next-Id.
024300     open     input  PF-Expense-File.
024400     if       PF-Exp-Status  =  "00"
024500              perform  AA007-Scan-Master
024600                       until  PF-Exp-Status  =  "10"
024700              close    PF-Expense-File
024800     else
024900              move     zero  to  PF-Exp-Status.
025000*
025100 AA006-Exit.
025200     exit.
025300*
025400 AA007-Scan-Master.
025500     read     PF-Expense-File  next record
025600              at end  move  "10"  to  PF-Exp-Status.
025700     if       PF-Exp-Status  =  "00"  and
025800              Exp-Id  >  WS-Next-Id
025900              move  Exp-Id  to  WS-Next-Id.
026000*
026100 AA010-Open-Work-Files.
026200     open     input  PF-Import-File.
026300     if       PF-Imp-Status  not  =  "00"
026400              display  PF013
026500              go to  AA010-Exit.
026600*
026700     open     extend  PF-Expense-File.
026800     if       PF-Exp-Status  not  =  "00"
026900              open  output  PF-Expense-File.
027000*
027100 AA010-Exit.
027200     exit.
027300*
027400 AA020-Skip-Header.
027500     read     PF-Import-File  next record
027600              at end  move  "10"  to  PF-Imp-Status.
027700*
027800 AA030-Read-Import-Loop.
027900     read     PF-Import-File  next record
028000              at end  move  "10"  to  PF-Imp-Status
028100              go to  AA030-Exit.
028200*
028300     perform  AA040-Parse-Row.
028400     if       not  WS-Row-Is-Valid
028500              add  1  to  WS-Rejected-Count
028600              go to  AA030-Exit.
028700*
028800     perform  AA050-Validate-Row.
028900     if       not  WS-Row-Is-Valid
029000              add  1  to  WS-Rejected-Count
029100              go to  AA030-Exit.
029200*
029300     perform  AA060-Write-Expense.
029400     add      1  to  WS-Imported-Count.
029500*
029600 AA030-Exit.
029700     exit.
029800*
029900 AA040-Parse-Row.
030000     move     "Y"  to  WS-Valid-Row.
030100     move     zero  to  WS-Field-Count.
030200     move     PF-Import-Line  to  WS-Rest-Of-Line.
030300     move     spaces  to  Imp-Date-Text  Imp-Amount-Text
030400                          Imp-Category-Text  Imp-Merchant-Text
030500                          Imp-Note-Text  Imp-Need-Text.
030600*
030700     unstring  WS-Rest-Of-Line  delimited by  ","
030800               into  Imp-Date-Text      Imp-Amount-Text
030900                     Imp-Category-Text   Imp-Merchant-Text
031000                     Imp-Note-Text       Imp-Need-Text
031100               tallying  in  WS-Field-Count.
031200*
031300     if       WS-Field-Count  <  2
031400              move  "N"  to  WS-Valid-Row.
031500*
031600 AA050-Validate-Row.
031700     move     Imp-Date-Text  to  A-Date.
031800     call     "PFMAP04"  using  A-Date  A-Date-Valid  A-Month-Key.
031900     if       A-Date-Valid  =  "N"
032000              move  "N"  to  WS-Valid-Row
032100              go to  AA050-Exit.
032200*
032300     move     Imp-Amount-Text  to  A-Amount-Text.
032400     call     "PFMAP05"  using  A-Amount-Text  A-Amount-Valid
032500                                A-Amount-Out.
032600     if       A-Amount-Valid  =  "N"  or
032700              A-Amount-Out    =  zero
032800              move  "N"  to  WS-Valid-Row.
032900*
033000 AA050-Exit.
033100     exit.
033200*
033300 AA060-Write-Expense.
033400     add      1  to  WS-Next-Id.
033500     move     WS-Next-Id              to  Exp-Id.
033600     move     PF-Param-User-Id        to  Exp-User-Id.
033700     move     Imp-Date-Text           to  Exp-Date.
033800     move     A-Amount-Out            to  Exp-Amount.
033900*
034000     move     Imp-Category-Text  to  WS-Trim-Field.
034100     perform  AA065-Left-Trim.
034200     move     WS-Trim-Result (1:20)  to  Exp-Category.
034300*
034400     move     Imp-Merchant-Text  to  WS-Trim-Field.
034500     perform  AA065-Left-Trim.
034600     move     WS-Trim-Result (1:30)  to  Exp-Merchant.
034700*
034800     move     Imp-Note-Text  to  WS-Trim-Field.
034900     perform  AA065-Left-Trim.
035000     move     WS-Trim-Result (1:40)  to  Exp-Note.
035100*
035200     perform  AA070-Map-Need-Flag.
035300     write    PF-Expense-Record.
035400*
035500 AA060-Exit.
035600     exit.
035700*
035800 AA065-Left-Trim.
035900     move     spaces  to  WS-Trim-Result.
036000     move     1  to  WS-Trim-Start.
036100     perform  AA066-Skip-One-Space
036200              until  WS-Trim-Start  >  40  or
036300                     WS-Trim-Field (WS-Trim-Start:1)  not  =  space.
036400     if       WS-Trim-Start  <=  40
036500              move  WS-Trim-Field (WS-Trim-Start:)  to  WS-Trim-Result.
036600*
036700 AA065-Exit.
036800     exit.
036900*
037000 AA066-Skip-One-Space.
037100     add      1  to  WS-Trim-Start.
037200*
037300 AA066-Exit.
037400     exit.
037500*
037600 AA070-Map-Need-Flag.
037700     move     "N"  to  Exp-Need-Flag.
037800     if       Imp-Need-Text  =  spaces
037900              go to  AA070-Exit.
038000*
038100     move     spaces  to  Fold-Field.
038200     move     Imp-Need-Text  to  Fold-Field (1:5).
038300     move     5  to  Fold-Field-Len.
038400     call     "PFMAP02"  using  Fold-Field  Fold-Field-Len.
038500     move     Fold-Field (1:5)  to  WS-Need-Fold (1:5).
038600*
038700     if       WS-Need-Fold (1:4)  =  "NEED"  or
038800              WS-Need-Fold (1:4)  =  "TRUE"  or
038900              WS-Need-Fold (1:1)  =  "1"
039000              move  "N"  to  Exp-Need-Flag
039100     else
039200              move  "W"  to  Exp-Need-Flag.
039300*
039400 AA070-Exit.
039500     exit.
