000100*****************************************************************
000200*                                                               *
000300*            Personal Finance   Run Parameter Check             *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PF000.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           14/06/1979.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1979-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Checks the one control card every PF
001900*                        program reads at start of run (the
002000*                        PF-Run-Param-Record) and hands back a
002100*                        Y/N verdict plus an error message line,
002200*                        rather than the open-ended re-prompt loop
002300*                        this program used when it sat behind an
002400*                        operator's screen - this suite runs
002500*                        unattended off a card/file, there is
002600*                        nowhere left to re-ask.  Month check is
002700*                        done in-line (ccyy-mm digits and the
002800*                        dash) - the heavier day-of-month/leap-
002900*                        year work in PFMAP04 is left to the
003000*                        programs that actually post a day-level
003100*                        date (pf010/pf030).
003200*
003300*    VERSION.            2.00.
003400*
003500*    CALLED MODULES.     None.
003600*
003700*    FUNCTIONS USED.     None.
003800*
003900*    FILES USED.         None - works entirely on the passed
004000*                        PF-Run-Param-Record.
004100*
004200*    ERROR MESSAGES USED.
004300*                        PF001  Invalid or missing user-id.
004400*                        PF002  Invalid action code.
004500*                        PF003  Invalid month - must be CCYY-MM.
004600*
004700* CHANGES:
004800* 14/06/1979 jds - 1.00 Created as the Date-Entry paragraph of
004900*                       the payroll start-of-day program, split
005000*                       out on its own so the week-end run could
005100*                       challenge an operator's id/date the same
005200*                       way the month-end run did.                PY001
005300* 02/09/1981 jds        Added the action-code table so a bad
005400*                       menu letter is caught before the called
005500*                       module runs, not after.
005600* 19/03/1984 vbc        Re-keyed the error text onto the shop's
005700*                       three-digit message numbers to match the
005800*                       rest of the suite's convention.
005900* 11/07/1988 vbc        Widened the param month to a four-digit
006000*                       year ahead of the turn into the 1990s
006100*                       runs.
006200* 28/10/1998 vbc - 1.01 Y2K review - month key re-pointed at the
006300*                       four-digit year throughout, every two-
006400*                       digit year compare removed from this and
006500*                       the programs that call it.
006600* 14/02/2002 rgp        Added the blank-month short-circuit so a
006700*                       card with no month supplied (a LIST or
006800*                       SUMMARY run) is not rejected as a bad
006900*                       date.
007000* 26/11/2025 vbc - 2.00 Re-worked as PF000 for the Personal
007100*                       Finance suite - checks replace the re-
007200*                       prompt, no screen left to re-ask.          PF001
007300* 09/12/2025 vbc        Param-Month format test kept in-line
007400*                       rather than via CALL - this card's month
007500*                       key has no day-of-month to range-check,
007600*                       unlike PFMAP04's.
007700*
007800*****************************************************************
007900*
008000 ENVIRONMENT             DIVISION.
008100*================================
008200*
008300 copy "envdiv.cob".
008400 INPUT-OUTPUT            SECTION.
008500*
008600 DATA                    DIVISION.
008700*================================
008800 FILE SECTION.
008900 WORKING-STORAGE SECTION.
009000*-------------------------
009100*
009200 01  Error-Messages.
009300     03  PF001                 pic x(32)
009400                               value "PF001 Invalid or missing user".
009500     03  PF002                 pic x(29)
009600                               value "PF002 Invalid action code".
009700     03  PF003                 pic x(34)
009800                               value "PF003 Invalid month - need ccyy-mm".
009900     03  WS-All-Msgs  redefines  Error-Messages.
010000         05  WS-Msg-Char           pic x  occurs 95.
010100*                                     byte
010200*                                     view, spare for a future
010300*                                     message-dump paragraph.
010400*
010500 01  WS-Action-Table.
010600     03  WS-Action-Entry       pic x  occurs 5
010700                               values "A" "U" "D" "L" "S".
010800     03  WS-Action-Ar  redefines  WS-Action-Table.
010900         05  WS-Action-Char    pic x  occurs 5  indexed by  ACX.
011000*
011100 01  WS-Month-Work.
011200     03  WS-Month-Valid        pic x        value "N".
011300     03  WS-Month-Key          pic x(7).
011400     03  WS-Month-Check  redefines  WS-Month-Key.
011500         05  WS-Month-CCYY     pic x(4).
011600         05  filler            pic x.
011700         05  WS-Month-MM       pic xx.
011800*
011900 77  WS-Blank-Month            pic x(7)     value spaces.
012000*
012100 LINKAGE SECTION.
012200*---------------
012300*
012400     copy "wspfprm.cob"  replacing  PF-Run-Param-Record
012500                               by   PF000-Param-Fields.
012600 01  PF000-Valid               pic x.
012700*                                     "Y" or "N".
012800 01  PF000-Message             pic x(40).
012900*
013000 PROCEDURE DIVISION  USING  PF000-Param-Fields
013100                             PF000-Valid
013200                             PF000-Message.
013300*=====================================
013400*
013500 AA000-Main.
013600     move     "Y"  to  PF000-Valid.
013700     move     spaces  to  PF000-Message.
013800*
013900     if       PF-Param-User-Id  =  zero
014000              move  "N"     to  PF000-Valid
014100              move  PF001   to  PF000-Message
014200              go to  AA000-Exit.
014300*
014400     perform  AA010-Check-Action.
014500     if       PF000-Valid  =  "N"
014600              go to  AA000-Exit.
014700*
014800     perform  AA020-Check-Month.
014900*
015000 AA000-Exit.
015100     exit     program.
015200*
015300 AA010-Check-Action.
015400     if       PF-Param-Action  =  space
015500              go to  AA010-Exit.
015600*
015700     set      ACX  to  1.
015800     search   WS-Action-Char
015900              at end
016000                   move  "N"     to  PF000-Valid
016100                   move  PF002   to  PF000-Message
016200              when  WS-Action-Char (ACX)  =  PF-Param-Action
016300                   continue.
016400*
016500 AA010-Exit.
016600     exit.
016700*
016800 AA020-Check-Month.
016900     if       PF-Param-Month  =  WS-Blank-Month
017000              go to  AA020-Exit.
017100*
017200     move     PF-Param-Month  to  WS-Month-Key.
017300     if       WS-Month-CCYY  not numeric  or
017400              WS-Month-MM    not numeric  or
017500              WS-Month-Key (5:1)  not = "-"
017600              move  "N"     to  PF000-Valid
017700              move  PF003   to  PF000-Message
017800              go to  AA020-Exit.
017900*
018000     if       WS-Month-MM  <  "01"  or  >  "12"
018100              move  "N"     to  PF000-Valid
018200              move  PF003   to  PF000-Message.
018300*
018400 AA020-Exit.
018500     exit.
