000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance   CSV Export                *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900 PROGRAM-ID.             PF020.
001000 AUTHOR.                 V B COEN.
001100 INSTALLATION.           APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN.           16/04/1982.
001300 DATE-COMPILED.
001400 SECURITY.               COPYRIGHT (C) 1982-2026, VINCENT BRYAN
001500                         COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001600                         PUBLIC LICENSE.  SEE FILE COPYING.
001700*
001800*    REMARKS.            Writes the running user's expenses out
001900*                        to a comma-delimited file, one month or
002000*                        all months, date descending, header
002100*                        line first - the reverse run of PF010.
002200*
002300*    VERSION.            2.00.
002400*
002500*    CALLED MODULES.     PF000  (run-param check).
002600*
002700*    FUNCTIONS USED.     None.
002800*
002900*    FILES USED.         PF-Param-File.    Run control card.
003000*                        PF-Expense-File.  Expense Master, read.
003100*                        PF-Export-File.   Delimited output.
003200*
003300*    ERROR MESSAGES USED.
003400*                        PF011  Run parameters rejected.
003500*                        PF021  Expense Master will not open.
003600*
003700* CHANGES:
003800* 16/04/1982 jds - 1.00 Created as the payroll history extract,
003900*                       PY020 - writes the year's paid time cards
004000*                       back out to tape for the period-end
004100*                       archive run, date descending.             PY020
004200* 30/08/1984 jds        Added the one-month-only option so a
004300*                       single re-run did not have to carry the
004400*                       whole year's tape again.
004500* 04/03/1987 vbc        Re-keyed the error text onto the shop's
004600*                       three-digit message numbers.
004700* 28/10/1998 vbc - 1.01 Y2K review - the archive date column
004800*                       re-pointed at the four-digit year already
004900*                       carried on the time card.
005000* 22/01/2004 rgp        Exchange-sort on the extract table
005100*                       brought in-line with the one PYRGSTR
005200*                       used, replacing the SORT-verb work file
005300*                       this extract used while tape was still
005400*                       the target device.
005500* 27/11/2025 vbc - 2.00 Re-worked as PF020 for the Personal
005600*                       Finance suite - the history extract
005700*                       becomes the CSV export, loads the
005800*                       selected rows into WS-Export-Table and
005900*                       exchange-sorts it date descending, same
006000*                       sort shape as the one used in PF030's
006100*                       listing.                                 PF020
006110* 09/02/2026 jds - 2.01 AA035 was handing the trimmed category,
006120*                       merchant and note to STRING DELIMITED BY
006130*                       SPACE - a user's own embedded space (e.g.
006140*                       "Eating Out") stopped the transfer right
006150*                       there and truncated the export row.  Each
006160*                       field is now sized to its own trailing
006170*                       length (AA042/AA043) and STRING'd WITH
006180*                       POINTER instead.                          PF024
006200*
006300*****************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600*================================
006700*
006800 copy "envdiv.cob".
006900 INPUT-OUTPUT            SECTION.
007000 FILE-CONTROL.
007100*
007200 copy "selpfprm.cob".
007300 copy "selpfexp.cob".
007400 copy "selpfxpt.cob".
007500*
007600 DATA                    DIVISION.
007700*================================
007800 FILE SECTION.
007900*
008000 copy "fdpfprm.cob".
008100 copy "fdpfexp.cob".
008200 copy "fdpfxpt.cob".
008300*
008400 WORKING-STORAGE SECTION.
008500*-------------------------
008600*
008700 77  Prog-Name                 pic x(15)  value "PF020 (2.00)".
008800*
008900 01  WS-Status-Fields.
009000     03  PF-Prm-Status         pic xx.
009100     03  PF-Exp-Status         pic xx.
009200     03  PF-Xpt-Status         pic xx.
009300*
009400 01  PF-Xpt-Line-Len            pic 9(4)  comp.
009500*
009600 01  WS-Valid-Row               pic x  value "Y".
009700     88  WS-Row-Is-Valid             value "Y".
009800*
009900 01  WS-Export-Count            pic 9(4)  comp.
010000 01  WS-Export-Sub              pic 9(4)  comp.
010100 01  WS-Export-Sub2             pic 9(4)  comp.
010200*
010300 01  WS-Export-Table.
010400     03  WS-Export-Entry  occurs  2000  times
010500                          indexed by  EXX.
010600         05  WSX-Date          pic x(10).
010700         05  WSX-Amount        pic s9(7)v99  comp-3.
010800         05  WSX-Category      pic x(20).
010900         05  WSX-Merchant      pic x(30).
011000         05  WSX-Note          pic x(40).
011100         05  WSX-Need-Flag     pic x.
011200     03  WS-Export-Swap  redefines  WS-Export-Table.
011300         05  filler            pic x(106)  occurs 2000.
011400*                                     byte
011500*                                     view of one entry, spare
011600*                                     for a future block-move
011700*                                     swap instead of field-
011800*                                     by-field.
011900*
012000 01  WS-One-Entry.
012100     03  WS1-Date              pic x(10).
012200     03  WS1-Amount            pic s9(7)v99  comp-3.
012300     03  WS1-Category          pic x(20).
012400     03  WS1-Merchant          pic x(30).
012500     03  WS1-Note              pic x(40).
012600     03  WS1-Need-Flag         pic x.
012700 01  WS-One-Entry-Bytes  redefines  WS-One-Entry
012800                         pic x(106).
012900*
013000 01  WS-Amount-Edit             pic zzzzzz9.99.
013100 01  WS-Amount-Text             pic x(12).
013200*
013300 01  WS-Out-Line                pic x(160).
013400 01  WS-Out-Len                 pic 9(4)  comp.
013450 01  WS-Out-Ptr                 pic 9(4)  comp.
013500*
013600 01  WS-Trim-Work.
013700     03  WS-Trim-Field          pic x(40).
013800     03  WS-Trim-Result         pic x(40).
013900     03  WS-Trim-Start          pic 99     comp.
013950     03  WS-Field-Len           pic 99     comp.
014000*
014100 01  WS-Row-Fields.
014200     03  WS-Cat-Trim            pic x(20).
014300     03  WS-Mer-Trim            pic x(30).
014400     03  WS-Not-Trim            pic x(40).
014450     03  WS-Amt-Len             pic 99     comp.
014460     03  WS-Cat-Len             pic 99     comp.
014470     03  WS-Mer-Len             pic 99     comp.
014480     03  WS-Not-Len             pic 99     comp.
014500     03  WS-Need-Word           pic x(4).
014600*
014700 01  Error-Messages.
014800     03  PF011                 pic x(28)
014900                               value "PF011 Run parameters rejected".
015000     03  PF021                 pic x(29)
015100                               value "PF021 Expense Master will not open".
015150     03  WS-All-Msgs  redefines  Error-Messages.
015160         05  WS-Msg-Char           pic x  occurs 57.
015170*                                     byte
015180*                                     view, spare for a future
015190*                                     message-dump paragraph.
015200*
015300 01  PF000-Linkage.
015400     03  PF000-Valid           pic x.
015500     03  PF000-Message         pic x(40).
015600*
015700 PROCEDURE DIVISION.
015800*=====================
015900*
016000 AA000-Main.
016100     perform  AA005-Read-Run-Params.
016200     if       not  WS-Row-Is-Valid
016300              go to  AA000-Exit.
016400*
016500     perform  AA010-Select-Rows.
016600     if       not  WS-Row-Is-Valid
016700              go to  AA000-Exit.
016800*
016900     perform  AA020-Sort-Descending.
017000     perform  AA030-Write-Export.
017100*
017200 AA000-Exit.
017300     stop     run.
017400*
017500 AA005-Read-Run-Params.
017600     move     "Y"  to  WS-Valid-Row.
017700     open     input  PF-Param-File.
017800     if       PF-Prm-Status  not  =  "00"
017900              display  PF011
018000              move     "N"  to  WS-Valid-Row
018100              go to  AA005-Exit.
018200*
018300     read     PF-Param-File
018400              at end  move  "N"  to  WS-Valid-Row.
018500     close    PF-Param-File.
018600     if       not  WS-Row-Is-Valid
018700              go to  AA005-Exit.
018800*
018900     call     "PF000"  using  PF-Run-Param-Record
019000                              PF000-Valid
019100                              PF000-Message.
019200     if       PF000-Valid  =  "N"
019300              display  PF011  " - "  PF000-Message
019400              move     "N"  to  WS-Valid-Row.
019500*
019600 AA005-Exit.
019700     exit.
019800*
019900 AA010-Select-Rows.
020000     move     zero  to  WS-Export-Count.
020100     open     input  PF-Expense-File.
020200     if       PF-Exp-Status  not  =  "00"
020300              display  PF021
020400              move     "N"  to  WS-Valid-Row
020500              go to  AA010-Exit.
020600*
020700     perform  AA015-Select-Loop
020800              until  PF-Exp-Status  =  "10".
020900     close    PF-Expense-File.
021000*
021100 AA010-Exit.
021200     exit.
021300*
021400 AA015-Select-Loop.
021500     read     PF-Expense-File  next record
021600              at end  move  "10"  to  PF-Exp-Status
021700              go to  AA015-Exit.
021800*
021900     if       Exp-User-Id  not  =  PF-Param-User-Id
022000              go to  AA015-Exit.
022100     if       PF-Param-Month  not  =  spaces  and
022200              Exp-Date (1:7)  not  =  PF-Param-Month
022300              go to  AA015-Exit.
022400     if       WS-Export-Count  >=  2000
022500              go to  AA015-Exit.
022600*
022700     add      1  to  WS-Export-Count.
022800     move     Exp-Date      to  WSX-Date (WS-Export-Count).
022900     move     Exp-Amount    to  WSX-Amount (WS-Export-Count).
023000     move     Exp-Category  to  WSX-Category (WS-Export-Count).
023100     move     Exp-Merchant  to  WSX-Merchant (WS-Export-Count).
023200     move     Exp-Note      to  WSX-Note (WS-Export-Count).
023300     move     Exp-Need-Flag to  WSX-Need-Flag (WS-Export-Count).
023400*
023500 AA015-Exit.
023600     exit.
023700*
023800 AA020-Sort-Descending.
023900     if       WS-Export-Count  <  2
024000              go to  AA020-Exit.
024100*
024200     perform  AA021-Outer-Pass
024300              varying  WS-Export-Sub  from  1  by  1
024400              until    WS-Export-Sub  >  WS-Export-Count.
024500*
024600 AA020-Exit.
024700     exit.
024800*
024900 AA021-Outer-Pass.
025000     perform  AA022-Inner-Pass
025100              varying  WS-Export-Sub2  from  1  by  1
025200              until    WS-Export-Sub2  >  WS-Export-Count.
025300*
025400 AA021-Exit.
025500     exit.
025600*
025700 AA022-Inner-Pass.
025800     if       WS-Export-Sub2  =  WS-Export-Count
025900              go to  AA022-Exit.
026000*
026100     if       WSX-Date (WS-Export-Sub2)  <
026200              WSX-Date (WS-Export-Sub2 + 1)
026300              move  WS-Export-Entry (WS-Export-Sub2)    to  WS-One-Entry
026400              move  WS-Export-Entry (WS-Export-Sub2 + 1) to
026500                    WS-Export-Entry (WS-Export-Sub2)
026600              move  WS-One-Entry  to
026700                    WS-Export-Entry (WS-Export-Sub2 + 1).
026800*
026900 AA022-Exit.
027000     exit.
027100*
027200 AA030-Write-Export.
027300     open     output  PF-Export-File.
027400     move     "date,amount,category,merchant,note,need" to
027500              PF-Export-Line.
027600     write    PF-Export-Line.
027700*
027800     perform  AA035-Write-One-Row
027900              varying  WS-Export-Sub  from  1  by  1
028000              until    WS-Export-Sub  >  WS-Export-Count.
028100     close    PF-Export-File.
028200*
028300 AA035-Write-One-Row.
028350*    Category/merchant/note are free text and may carry an
028360*    embedded space ("Eating Out", "Whole Foods Market") so each
028370*    trimmed field is sized to its own trailing length below
028380*    (AA042/AA043) rather than handed to STRING on a SPACE
028390*    delimiter, which would stop at the first embedded space and
028400*    truncate the value in the export row.                  PF024
028410*
028420     move     WSX-Amount (WS-Export-Sub)  to  WS-Amount-Edit.
028500     move     WS-Amount-Edit  to  WS-Trim-Field (1:12).
028600     move     spaces          to  WS-Trim-Field (13:28).
028700     perform  AA040-Left-Trim.
028800     move     WS-Trim-Result (1:12)  to  WS-Amount-Text.
028810     perform  AA042-Find-Result-Len.
028820     move     WS-Field-Len  to  WS-Amt-Len.
028900*
029000     move     WSX-Category (WS-Export-Sub)  to  WS-Trim-Field.
029100     perform  AA040-Left-Trim.
029200     move     WS-Trim-Result (1:20)  to  WS-Cat-Trim.
029210     perform  AA042-Find-Result-Len.
029220     move     WS-Field-Len  to  WS-Cat-Len.
029300*
029400     move     WSX-Merchant (WS-Export-Sub)  to  WS-Trim-Field (1:30).
029500     move     spaces                        to  WS-Trim-Field (31:10).
029600     perform  AA040-Left-Trim.
029700     move     WS-Trim-Result (1:30)  to  WS-Mer-Trim.
029710     perform  AA042-Find-Result-Len.
029720     move     WS-Field-Len  to  WS-Mer-Len.
029800*
029900     move     WSX-Note (WS-Export-Sub)  to  WS-Trim-Field.
030000     perform  AA040-Left-Trim.
030100     move     WS-Trim-Result (1:40)  to  WS-Not-Trim.
030110     perform  AA042-Find-Result-Len.
030120     move     WS-Field-Len  to  WS-Not-Len.
030200*
030300     move     "need"  to  WS-Need-Word.
030400     if       WSX-Need-Flag (WS-Export-Sub)  =  "W"
030500              move  "want"  to  WS-Need-Word.
030600*
030700     move     spaces  to  WS-Out-Line.
030710     move     1       to  WS-Out-Ptr.
030720     string   WSX-Date (WS-Export-Sub)  delimited by  size
030730              into  WS-Out-Line
030740              with pointer  WS-Out-Ptr.
030750     string   ","  delimited by  size
030760              into  WS-Out-Line
030770              with pointer  WS-Out-Ptr.
030780     if       WS-Amt-Len  >  zero
030790              string  WS-Amount-Text (1:WS-Amt-Len)  delimited by  size
030800                      into  WS-Out-Line
030810                      with pointer  WS-Out-Ptr.
030820     string   ","  delimited by  size
030830              into  WS-Out-Line
030840              with pointer  WS-Out-Ptr.
030850     if       WS-Cat-Len  >  zero
030860              string  WS-Cat-Trim (1:WS-Cat-Len)  delimited by  size
030870                      into  WS-Out-Line
030880                      with pointer  WS-Out-Ptr.
030890     string   ","  delimited by  size
030900              into  WS-Out-Line
030910              with pointer  WS-Out-Ptr.
030920     if       WS-Mer-Len  >  zero
030930              string  WS-Mer-Trim (1:WS-Mer-Len)  delimited by  size
030940                      into  WS-Out-Line
030950                      with pointer  WS-Out-Ptr.
030960     string   ","  delimited by  size
030970              into  WS-Out-Line
030980              with pointer  WS-Out-Ptr.
030990     if       WS-Not-Len  >  zero
031000              string  WS-Not-Trim (1:WS-Not-Len)  delimited by  size
031010                      into  WS-Out-Line
031020                      with pointer  WS-Out-Ptr.
031030     string   ","  delimited by  size
031040              into  WS-Out-Line
031050              with pointer  WS-Out-Ptr.
031060     string   WS-Need-Word  delimited by  space
031070              into  WS-Out-Line
031080              with pointer  WS-Out-Ptr.
032000*
032100     move     WS-Out-Line  to  PF-Export-Line.
032200     write    PF-Export-Line.
032300*
032400 AA035-Exit.
032500     exit.
032600*
032610 AA042-Find-Result-Len.
032620     move     40  to  WS-Field-Len.
032630     perform  AA043-Back-One-Space
032640              until  WS-Field-Len  =  zero  or
032650                     WS-Trim-Result (WS-Field-Len:1)  not  =
032660                     space.
032670*
032680 AA042-Exit.
032690     exit.
032700*
032710 AA043-Back-One-Space.
032720     subtract  1  from  WS-Field-Len.
032730*
032740 AA043-Exit.
032750     exit.
032760*
032770 AA040-Left-Trim.
032800     move     spaces  to  WS-Trim-Result.
032900     move     1  to  WS-Trim-Start.
033000     perform  AA041-Skip-One-Space
033100              until  WS-Trim-Start  >  40  or
033200                     WS-Trim-Field (WS-Trim-Start:1)  not  =  space.
033300     if       WS-Trim-Start  <=  40
033400              move  WS-Trim-Field (WS-Trim-Start:)  to  WS-Trim-Result.
033500*
033600 AA040-Exit.
033700     exit.
033800*
033900 AA041-Skip-One-Space.
034000     add      1  to  WS-Trim-Start.
034100*
034200 AA041-Exit.
034300     exit.
